000100******************************************************************
000200* PROGRAM:   FIRM-MASTER-BUILDER                                *
000300* MEMBER:    ESGR.FIRMBLD                                       *
000400* PURPOSE:   BUILDS THE TEN-FIRM ESG/CREDIT MASTER FILE USED BY  *
000500*            THE REST OF THE EBA ESG RISK BATCH SUITE.  THE      *
000600*            FIRM ATTRIBUTE VALUES ARE A FIXED REFERENCE TABLE   *
000700*            SUPPLIED BY GROUP RISK CONTROL, NOT AN EXTERNAL     *
000800*            FEED -- THIS STEP JUST RE-STATES THEM AS FIRMMSTR.  *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. FIRM-MASTER-BUILDER.
001200 AUTHOR. R. SHREENIVASAN.
001300 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001400 DATE-WRITTEN. 03/14/1991.
001500 DATE-COMPILED.
001600 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900*-----------------------------------------------------------------
002000* DATE       BY   REQUEST    DESCRIPTION                         *
002100*-----------------------------------------------------------------
002200* 03/14/91   RSH  WR-0118    ORIGINAL WRITE-UP.  TEN-FIRM TABLE   *
002300*                            HARD-CODED PER RISK MODELLING SPEC  *
002400*                            RM-91-07.                           *
002500* 09/02/91   RSH  WR-0142    ADDED FILE-STATUS CHECKING ON THE   *
002600*                            WRITE OF FIRMMSTR.                  *
002700* 02/11/92   JPK  WR-0201    CORRECTED BAS.DE TOTAL-ASSETS - WAS  *
002800*                            TRANSPOSED DURING DATA ENTRY.       *
002900* 07/19/93   MDT  WR-0318    ADDED REQUIRED-FIELD VERIFICATION   *
003000*                            BEFORE THE WRITE, PER AUDIT FINDING *
003100*                            AF-93-22.                           *
003200* 01/05/95   RSH  WR-0455    INDUSTRY DEFAULT OF "UNKNOWN" ADDED  *
003300*                            FOR ANY FUTURE BLANK INDUSTRY CELL. *
003400* 11/30/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR *
003500*                            FIELDS IN THIS MEMBER.  NO CHANGE    *
003600*                            REQUIRED, SIGNED OFF PER Y2K-0091.  *
003700* 03/08/99   CAL  WR-0602    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.*
003800* 06/14/01   DNT  WR-0714    MUV2.DE ADDED TO THE FIRM TABLE -    *
003900*                            INSURANCE COVERAGE EXPANDED BY RISK *
004000*                            COMMITTEE MINUTE RC-01-19.           *
004100* 10/02/02   DNT  WR-0788    RE-SEQUENCED THE FIRM TABLE TO THE   *
004200*                            DAX ORDER USED BY THE DOWNSTREAM     *
004300*                            REPORT EXPORTER.                    *
004400* 04/17/04   SAW  WR-0861    FILLER WIDENED ON FIRM-MASTER-RECORD *
004500*                            FOR THE NEXT SCHEMA BUMP.            *
004600* 08/10/04   SAW  WR-0912    9100-VERIFY-ONE-FIRM WIDENED FROM A  *
004700*                            TICKER-ONLY CHECK TO ALL EIGHT       *
004800*                            REQUIRED CELLS PER AF-93-22 RE-       *
004900*                            REVIEW.  ALSO DROPPED THE INLINE      *
005000*                            PERFORM/END-PERFORM IN FAVOUR OF THE  *
005100*                            STANDARD PERFORM-OF-A-PARAGRAPH FORM   *
005200*                            USED ELSEWHERE IN THE SUITE.           *
005300******************************************************************
005400*    ENVIRONMENT DIVISION - ONE FLAT OUTPUT FILE, NO SORT WORK    *
005500*    FILES AND NO PRINTER SPECIAL-NAMES BEYOND THE STANDARD       *
005600*    TOP-OF-FORM CHANNEL CARRIED BY EVERY MEMBER IN THE SUITE.    *
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    FIRMMSTR IS A FLAT LINE-SEQUENTIAL FILE - THE WHOLE SUITE
006400*    USES LINE-SEQUENTIAL RATHER THAN FIXED-BLOCK SO EACH STEP'S
006500*    OUTPUT CAN BE EYEBALLED ON SYSOUT DURING A BATCH RERUN.
006600     SELECT FIRM-MASTER-FILE ASSIGN TO "FIRMMSTR"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FIRMMSTR-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100*    FIRM-MASTER-RECORD IS THE ONE LAYOUT SHARED BY EVERY STEP IN
007200*    THIS SUITE - FIRMVAL READS IT, SCENARIO READS AND RE-WRITES
007300*    IT ADJUSTED, AND RISKSCOR SCORES OFF THE ADJUSTED COPY.  ANY
007400*    WIDTH CHANGE HERE MUST BE MADE IN LOCKSTEP ACROSS ALL FOUR
007500*    COPYBOOK-LEVEL DECLARATIONS OF THIS RECORD IN THE SUITE.
007600 FD  FIRM-MASTER-FILE
007700     RECORDING MODE IS F.
007800 01  FIRM-MASTER-RECORD.
007900*    EIGHT-CHARACTER EXCHANGE TICKER, LEFT-JUSTIFIED, SPACE
008000*    PADDED.  THE PRIMARY KEY OF THE WHOLE FIRM UNIVERSE.
008100     05  FM-TICKER                    PIC X(8).
008200*    DEBT-TO-EQUITY RATIO, TWO DECIMALS, SIGNED TRAILING SEPARATE
008300*    SO IT PRINTS CLEANLY ON AN OPERATOR DUMP WITHOUT RE-EDITING.
008400     05  FM-DEBT-EQUITY                PIC S9(3)V9(2)
008500             SIGN IS TRAILING SEPARATE.
008600*    INTEREST-COVERAGE RATIO (EBIT OVER INTEREST EXPENSE).
008700     05  FM-INT-COVERAGE               PIC S9(3)V9(2)
008800             SIGN IS TRAILING SEPARATE.
008900*    CARBON-IMPACT IN THOUSANDS OF TONNES CO2 PER EUR MILLION OF
009000*    REVENUE - THE HIGH-EMITTER THRESHOLD TEST RUNS AGAINST THIS.
009100     05  FM-CARBON-IMPACT              PIC S9(5)V9(2)
009200             SIGN IS TRAILING SEPARATE.
009300*    YEAR-OVER-YEAR EMISSIONS TREND, WHOLE PERCENT, SIGNED - MAY
009400*    LEGITIMATELY BE ZERO (SEE DTE.DE, ADS.DE), NEGATIVE, OR
009500*    POSITIVE, SO VALIDATION NEVER TREATS ZERO AS A BLANK CELL.
009600     05  FM-EMISSIONS-TREND            PIC S9(3)
009700             SIGN IS TRAILING SEPARATE.
009800*    GRC SOCIAL-PILLAR SCORE, 0-100 SCALE.
009900     05  FM-SOCIAL-SCORE                PIC S9(3)
010000             SIGN IS TRAILING SEPARATE.
010100*    GRC GOVERNANCE-PILLAR SCORE, 0-100 SCALE.
010200     05  FM-GOV-SCORE                   PIC S9(3)
010300             SIGN IS TRAILING SEPARATE.
010400*    TOTAL ASSETS IN WHOLE EUROS WITH TWO DECIMAL CENTS - WIDE
010500*    ENOUGH FOR THE LARGEST DAX CONSTITUENT CARRIED ON THE TABLE.
010600     05  FM-TOTAL-ASSETS                PIC S9(13)V9(2)
010700             SIGN IS TRAILING SEPARATE.
010800*    GICS-STYLE SECTOR LABEL USED FOR THE PORTFSUM CONTROL BREAK.
010900     05  FM-INDUSTRY                    PIC X(18).
011000*    WR-0861 - FILLER WIDENED FOR THE NEXT SCHEMA BUMP.  NOT YET
011100*    ASSIGNED TO ANY CELL - LEAVE AT SPACES UNTIL A FIELD IS CUT
011200*    IN AGAINST IT UNDER A FUTURE WORK REQUEST.
011300     05  FM-RECORD-FILLER               PIC X(06) VALUE SPACES.
011400 WORKING-STORAGE SECTION.
011500*    WR-0912 - FIRMMSTR-STATUS MOVED TO THE 77 LEVEL.  IT IS A
011600*    STANDALONE FILE-STATUS CELL WITH NO SUBORDINATE FIELDS OF
011700*    ITS OWN, SO IT DOES NOT NEED THE 01-LEVEL GROUP STRUCTURE.
011800 77  WS-FIRMMSTR-STATUS            PIC X(02) VALUE "00".
011900     88  WS-FIRMMSTR-OK                       VALUE "00".
012000*    WS-WORK-COUNTERS GROUPS EVERY COMP COUNTER THIS PROGRAM
012100*    CARRIES, SO A SYSOUT DUMP OF THE REDEFINED ALPHA VIEW BELOW
012200*    SHOWS ALL THREE IN ONE LINE DURING AN OPERATOR WALKTHROUGH.
012300 01  WS-WORK-COUNTERS.
012400*    FT-IDX'S DRIVING SUBSCRIPT - CARRIED HERE RATHER THAN AS A
012500*    BARE 77 BECAUSE IT TRAVELS WITH THE OTHER TWO COUNTERS IN
012600*    THE REDEFINED ALPHA DUMP USED FOR THE OPERATOR WALKTHROUGH.
012700     05  WS-FIRM-IDX               COMP PIC S9(4) VALUE ZERO.
012800*    FIXED AT TEN - THE FIRM UNIVERSE DOES NOT GROW WITHOUT A
012900*    WORK REQUEST AGAINST RISK MODELLING SPEC RM-91-07 ITSELF.
013000     05  WS-FIRM-MAX               COMP PIC S9(4) VALUE +10.
013100*    TALLIES HOW MANY REQUIRED CELLS WERE FOUND BLANK OR
013200*    NON-NUMERIC ACROSS THE WHOLE TABLE IN 9000-VERIFY-REQUIRED.
013300     05  WS-MISSING-COUNT          COMP PIC S9(4) VALUE ZERO.
013400*    MISSING-FIELD LIST REDEFINES AS AN ALPHA VIEW FOR THE ABORT
013500*    MESSAGE - KEEPS THE NUMERIC COUNTER AND THE PRINTABLE TALLY
013600*    IN THE SAME CELL, PER SHOP HABIT ON THIS SUITE.
013700     05  WS-MISSING-COUNT-X REDEFINES WS-MISSING-COUNT
013800                                   PIC S9(4).
013900*    WS-ABORT-MESSAGE IS BUILT AS A FIXED TEXT FRAGMENT FOLLOWED
014000*    BY THE OFFENDING FIELD'S NAME, SO ONE DISPLAY STATEMENT IN
014100*    9000-VERIFY-REQUIRED CAN NAME WHICHEVER CELL FAILED LAST.
014200 01  WS-ABORT-MESSAGE.
014300     05  FILLER                    PIC X(20)
014400         VALUE "FIRMBLD ABORT - MISS".
014500     05  WS-ABORT-FIELD-NAME       PIC X(20) VALUE SPACES.
014600*    FIRM-TABLE-AREA HOLDS THE FIXED TEN-FIRM UNIVERSE IN MEMORY
014700*    BEFORE IT IS WRITTEN TO FIRMMSTR - CELLS MIRROR THE
014800*    FIRM-MASTER-RECORD LAYOUT ABOVE ONE FOR ONE, SUBSCRIPTED
014900*    1 THROUGH 10 IN THE DAX ORDER SET BY WR-0788.
015000 01  FIRM-TABLE-AREA.
015100     05  FIRM-TABLE OCCURS 10 TIMES INDEXED BY FT-IDX.
015200         10  FT-TICKER             PIC X(8).
015300         10  FT-DEBT-EQUITY        PIC S9(3)V9(2).
015400         10  FT-INT-COVERAGE       PIC S9(3)V9(2).
015500         10  FT-CARBON-IMPACT      PIC S9(5)V9(2).
015600*        MAY BE ZERO - SEE DTE.DE(3) AND ADS.DE(9) BELOW - SO THE
015700*        REQUIRED-FIELD CHECK MUST NOT TREAT ZERO AS MISSING.
015800         10  FT-EMISSIONS-TREND    PIC S9(3).
015900         10  FT-SOCIAL-SCORE       PIC S9(3).
016000         10  FT-GOV-SCORE          PIC S9(3).
016100         10  FT-TOTAL-ASSETS       PIC S9(13)V9(2).
016200         10  FT-INDUSTRY           PIC X(18).
016300*    ALTERNATE VIEW OF THE TOTAL-ASSETS CELL IN WHOLE EUROS, USED
016400*    ONLY WHEN WE LOG THE TABLE TO SYSOUT FOR AN OPERATOR CHECK.
016500     05  FT-TOTAL-ASSETS-WHOLE REDEFINES FIRM-TABLE-AREA
016600                                   PIC X(9999).
016700******************************************************************
016800*    PROCEDURE DIVISION OVERVIEW                                 *
016900*    0000-MAIN-LINE   - DRIVES THE WHOLE BUILD, IN FOUR STEPS:   *
017000*                       LOAD THE TABLE, VERIFY IT, OPEN THE      *
017100*                       OUTPUT FILE, WRITE ALL TEN RECORDS.      *
017200*    1000-BUILD-FIRM-TABLE   - MOVES THE FIXED LITERALS IN.      *
017300*    2000-WRITE-FIRM-MASTER  - ONE TABLE ROW OUT TO FIRMMSTR.    *
017400*    9000-VERIFY-REQUIRED    - AF-93-22 REQUIRED-FIELD SWEEP.    *
017500*    9100-VERIFY-ONE-FIRM    - THE PER-ROW CHECK CALLED ABOVE.   *
017600*    9900-END-OF-JOB         - OPERATOR TRAILER MESSAGE.         *
017700******************************************************************
017800 PROCEDURE DIVISION.
017900 0000-MAIN-LINE.
018000*    STEP 1 - LOAD THE FIXED TABLE INTO WORKING STORAGE.
018100     PERFORM 1000-BUILD-FIRM-TABLE
018200*    STEP 2 - ABORT BEFORE OPENING THE OUTPUT FILE IF ANY ROW IS
018300*    MISSING A REQUIRED CELL - NO PARTIAL FIRMMSTR IS EVER LEFT
018400*    BEHIND FOR THE NEXT STEP TO PICK UP.
018500     PERFORM 9000-VERIFY-REQUIRED
018600     OPEN OUTPUT FIRM-MASTER-FILE
018700     IF NOT WS-FIRMMSTR-OK
018800         DISPLAY "FIRMBLD - OPEN FAILED, STATUS " WS-FIRMMSTR-STATUS
018900         STOP RUN
019000     END-IF
019100*    STEP 3 - ONE RECORD PER TABLE ROW, IN TABLE ORDER.
019200     PERFORM 2000-WRITE-FIRM-MASTER
019300         VARYING FT-IDX FROM 1 BY 1
019400         UNTIL FT-IDX GREATER WS-FIRM-MAX
019500     CLOSE FIRM-MASTER-FILE
019600     PERFORM 9900-END-OF-JOB.

019700 1000-BUILD-FIRM-TABLE.
019800*    THE TEN-FIRM TABLE BELOW IS THE FIXED UNIVERSE CARRIED BY
019900*    RISK MODELLING SPEC RM-91-07 AND ITS LATER AMENDMENTS.  NO
020000*    EXTERNAL FEED FOR THIS STEP - MOVE THE LITERALS IN ORDER.
020100*    ROW 1 - SAP.  EMISSIONS-TREND NEGATIVE (IMPROVING) AND BOTH
020200*    PILLAR SCORES STRONG - LOW-CARBON SOFTWARE PROFILE.
020300*    CARBON-IMPACT IS THE LOWEST ON THE TABLE ASIDE FROM MUV2.DE.
020400     MOVE "SAP     " TO FT-TICKER(1)
020500     MOVE +0.32      TO FT-DEBT-EQUITY(1)
020600     MOVE +8.50      TO FT-INT-COVERAGE(1)
020700     MOVE +80.00     TO FT-CARBON-IMPACT(1)
020800     MOVE -10        TO FT-EMISSIONS-TREND(1)
020900     MOVE +85        TO FT-SOCIAL-SCORE(1)
021000     MOVE +90        TO FT-GOV-SCORE(1)
021100     MOVE +68300000000.00 TO FT-TOTAL-ASSETS(1)
021200     MOVE "Technology        " TO FT-INDUSTRY(1)

021300*    ROW 2 - ALLIANZ.  LARGE FINANCIAL-SECTOR BALANCE SHEET -
021400*    TOTAL-ASSETS CARRIES THE WIDEST VALUE ON THE WHOLE TABLE.
021500*    DEBT-EQUITY LOWEST ON THE TABLE - TYPICAL OF AN INSURER.
021600     MOVE "ALV.DE  " TO FT-TICKER(2)
021700     MOVE +0.28      TO FT-DEBT-EQUITY(2)
021800     MOVE +9.10      TO FT-INT-COVERAGE(2)
021900     MOVE +45.00     TO FT-CARBON-IMPACT(2)
022000     MOVE +5         TO FT-EMISSIONS-TREND(2)
022100     MOVE +80        TO FT-SOCIAL-SCORE(2)
022200     MOVE +75        TO FT-GOV-SCORE(2)
022300     MOVE +1200000000000.00 TO FT-TOTAL-ASSETS(2)
022400     MOVE "Financials        " TO FT-INDUSTRY(2)

022500*    ROW 3 - DEUTSCHE TELEKOM.  EMISSIONS-TREND IS A TRUE ZERO,
022600*    NOT A MISSING VALUE - THIS IS THE ROW THAT PROVES OUT THE
022700*    NOT-NUMERIC (RATHER THAN EQUAL-ZERO) REQUIRED-FIELD TEST.
022800     MOVE "DTE.DE  " TO FT-TICKER(3)
022900     MOVE +1.15      TO FT-DEBT-EQUITY(3)
023000     MOVE +3.80      TO FT-INT-COVERAGE(3)
023100     MOVE +180.00    TO FT-CARBON-IMPACT(3)
023200     MOVE +0         TO FT-EMISSIONS-TREND(3)
023300     MOVE +70        TO FT-SOCIAL-SCORE(3)
023400     MOVE +65        TO FT-GOV-SCORE(3)
023500     MOVE +300000000000.00 TO FT-TOTAL-ASSETS(3)
023600     MOVE "Telecommunications" TO FT-INDUSTRY(3)

023700*    ROW 4 - BASF.  HEAVY CHEMICALS CARBON-IMPACT AND A RISING
023800*    EMISSIONS-TREND - A LIKELY HIGH-EMITTER UNDER STRESS.
023900*    WATCH THIS ROW FIRST WHEN REVIEWING THE STRESS SCENARIO RUN.
024000     MOVE "BAS.DE  " TO FT-TICKER(4)
024100     MOVE +0.65      TO FT-DEBT-EQUITY(4)
024200     MOVE +6.80      TO FT-INT-COVERAGE(4)
024300     MOVE +850.00    TO FT-CARBON-IMPACT(4)
024400     MOVE +15        TO FT-EMISSIONS-TREND(4)
024500     MOVE +60        TO FT-SOCIAL-SCORE(4)
024600     MOVE +70        TO FT-GOV-SCORE(4)
024700     MOVE +85400000000.00 TO FT-TOTAL-ASSETS(4)
024800     MOVE "Chemicals         " TO FT-INDUSTRY(4)

024900*    ROW 5 - BAYER.  PHARMA PROFILE, MID-RANGE ON ALL SIX DRIVERS.
025000     MOVE "BAYN.DE " TO FT-TICKER(5)
025100     MOVE +0.82      TO FT-DEBT-EQUITY(5)
025200     MOVE +7.10      TO FT-INT-COVERAGE(5)
025300     MOVE +320.00    TO FT-CARBON-IMPACT(5)
025400     MOVE +8         TO FT-EMISSIONS-TREND(5)
025500     MOVE +75        TO FT-SOCIAL-SCORE(5)
025600     MOVE +68        TO FT-GOV-SCORE(5)
025700     MOVE +112000000000.00 TO FT-TOTAL-ASSETS(5)
025800     MOVE "Pharmaceuticals   " TO FT-INDUSTRY(5)

025900*    ROW 6 - BMW.  AUTOMOTIVE, EMISSIONS-TREND IMPROVING BUT
026000*    DEBT-EQUITY ELEVATED - A CANDIDATE FOR THE TRANSITION TEST.
026100*    GOV-SCORE AND SOCIAL-SCORE BOTH ABOVE THE TABLE MEDIAN.
026200     MOVE "BMW.DE  " TO FT-TICKER(6)
026300     MOVE +1.15      TO FT-DEBT-EQUITY(6)
026400     MOVE +4.20      TO FT-INT-COVERAGE(6)
026500     MOVE +480.00    TO FT-CARBON-IMPACT(6)
026600     MOVE -5         TO FT-EMISSIONS-TREND(6)
026700     MOVE +82        TO FT-SOCIAL-SCORE(6)
026800     MOVE +80        TO FT-GOV-SCORE(6)
026900     MOVE +246000000000.00 TO FT-TOTAL-ASSETS(6)
027000     MOVE "Automotive        " TO FT-INDUSTRY(6)

027100*    ROW 7 - DAIMLER.  SECOND AUTOMOTIVE NAME ON THE TABLE - KEPT
027200*    FOR SECTOR-WEIGHT COMPARISON AGAINST BMW(6) IN PORTFSUM.
027300     MOVE "DAI.DE  " TO FT-TICKER(7)
027400     MOVE +1.75      TO FT-DEBT-EQUITY(7)
027500     MOVE +5.20      TO FT-INT-COVERAGE(7)
027600     MOVE +510.00    TO FT-CARBON-IMPACT(7)
027700     MOVE -2         TO FT-EMISSIONS-TREND(7)
027800     MOVE +78        TO FT-SOCIAL-SCORE(7)
027900     MOVE +76        TO FT-GOV-SCORE(7)
028000     MOVE +260000000000.00 TO FT-TOTAL-ASSETS(7)
028100     MOVE "Automotive        " TO FT-INDUSTRY(7)

028200*    ROW 8 - SIEMENS.  DIVERSIFIED INDUSTRIAL, SOLID ON BOTH
028300*    PILLAR SCORES - A USEFUL LOW-RISK ANCHOR ON THE TABLE.
028400*    MID-RANGE DEBT-EQUITY, MID-RANGE CARBON-IMPACT.
028500     MOVE "SIE.DE  " TO FT-TICKER(8)
028600     MOVE +0.45      TO FT-DEBT-EQUITY(8)
028700     MOVE +6.20      TO FT-INT-COVERAGE(8)
028800     MOVE +220.00    TO FT-CARBON-IMPACT(8)
028900     MOVE +3         TO FT-EMISSIONS-TREND(8)
029000     MOVE +72        TO FT-SOCIAL-SCORE(8)
029100     MOVE +74        TO FT-GOV-SCORE(8)
029200     MOVE +145000000000.00 TO FT-TOTAL-ASSETS(8)
029300     MOVE "Industrial        " TO FT-INDUSTRY(8)

029400*    ROW 9 - ADIDAS.  SECOND TRUE-ZERO EMISSIONS-TREND ROW ON THE
029500*    TABLE (SEE ROW 3 NOTE ABOVE) AND THE SMALLEST TOTAL-ASSETS.
029600     MOVE "ADS.DE  " TO FT-TICKER(9)
029700     MOVE +0.55      TO FT-DEBT-EQUITY(9)
029800     MOVE +5.50      TO FT-INT-COVERAGE(9)
029900     MOVE +150.00    TO FT-CARBON-IMPACT(9)
030000     MOVE +0         TO FT-EMISSIONS-TREND(9)
030100     MOVE +68        TO FT-SOCIAL-SCORE(9)
030200     MOVE +70        TO FT-GOV-SCORE(9)
030300     MOVE +22500000000.00 TO FT-TOTAL-ASSETS(9)
030400     MOVE "Consumer          " TO FT-INDUSTRY(9)

030500*    ROW 10 - MUNICH RE.  WR-0714 ADDITION - INSURANCE COVERAGE
030600*    EXPANDED INTO THE TABLE PER RISK COMMITTEE MINUTE RC-01-19.
030700     MOVE "MUV2.DE " TO FT-TICKER(10)
030800     MOVE +0.31      TO FT-DEBT-EQUITY(10)
030900     MOVE +8.80      TO FT-INT-COVERAGE(10)
031000     MOVE +50.00     TO FT-CARBON-IMPACT(10)
031100     MOVE +2         TO FT-EMISSIONS-TREND(10)
031200     MOVE +77        TO FT-SOCIAL-SCORE(10)
031300     MOVE +78        TO FT-GOV-SCORE(10)
031400     MOVE +280000000000.00 TO FT-TOTAL-ASSETS(10)
031500     MOVE "Financials        " TO FT-INDUSTRY(10)
031600     .

031700*    ONE ROW OUT PER CALL - FT-IDX IS DRIVEN BY THE PERFORM
031800*    VARYING IN 0000-MAIN-LINE, NOT MAINTAINED IN THIS PARAGRAPH.
031900*    THE FILLER IS EXPLICITLY BLANKED SO A STALE VALUE FROM A
032000*    PRIOR RUN CANNOT SURVIVE IN THE RECORD AREA BETWEEN WRITES.
032100 2000-WRITE-FIRM-MASTER.
032200     MOVE FT-TICKER(FT-IDX)          TO FM-TICKER
032300     MOVE FT-DEBT-EQUITY(FT-IDX)     TO FM-DEBT-EQUITY
032400     MOVE FT-INT-COVERAGE(FT-IDX)    TO FM-INT-COVERAGE
032500     MOVE FT-CARBON-IMPACT(FT-IDX)   TO FM-CARBON-IMPACT
032600     MOVE FT-EMISSIONS-TREND(FT-IDX) TO FM-EMISSIONS-TREND
032700     MOVE FT-SOCIAL-SCORE(FT-IDX)    TO FM-SOCIAL-SCORE
032800     MOVE FT-GOV-SCORE(FT-IDX)       TO FM-GOV-SCORE
032900     MOVE FT-TOTAL-ASSETS(FT-IDX)    TO FM-TOTAL-ASSETS
033000     MOVE FT-INDUSTRY(FT-IDX)        TO FM-INDUSTRY
033100     MOVE SPACES                     TO FILLER IN FIRM-MASTER-RECORD
033200     WRITE FIRM-MASTER-RECORD
033300     .

033400 9000-VERIFY-REQUIRED.
033500*    AUDIT FINDING AF-93-22: CONFIRM EVERY REQUIRED CELL OF EVERY
033600*    FIRM ROW IS PRESENT BEFORE THE FILE IS EVER OPENED FOR OUTPUT.
033700*    WR-0912 WIDENED THIS FROM A TICKER-ONLY CHECK TO ALL EIGHT
033800*    REQUIRED CELLS - FIRMBLD IS THE FIRST LINE OF DEFENSE AND
033900*    SHOULD NOT WRITE A BAD ROW OUT FOR FIRMVAL TO CATCH LATER.
034000     PERFORM 9100-VERIFY-ONE-FIRM
034100         VARYING FT-IDX FROM 1 BY 1
034200         UNTIL FT-IDX GREATER WS-FIRM-MAX
034300     IF WS-MISSING-COUNT GREATER ZERO
034400         DISPLAY WS-ABORT-MESSAGE WS-ABORT-FIELD-NAME
034500         STOP RUN
034600     END-IF
034700     .

034800 9100-VERIFY-ONE-FIRM.
034900*    NUMERIC CELLS ARE TESTED WITH "NOT NUMERIC" RATHER THAN
035000*    "EQUAL ZERO" - EMISSIONS-TREND IS LEGITIMATELY ZERO FOR
035100*    DTE.DE AND ADS.DE ABOVE, AND A ZERO-EQUALS-MISSING TEST
035200*    WOULD WRONGLY ABORT A CLEAN BUILD ON THOSE TWO FIRMS.
035300*    ONLY ALPHA REQUIRED CELL ON THE RECORD - BLANK-CHECK, NOT A
035400*    NUMERIC-CLASS TEST.
035500     IF FT-TICKER(FT-IDX) EQUAL SPACES
035600         ADD 1 TO WS-MISSING-COUNT
035700         MOVE "TICKER" TO WS-ABORT-FIELD-NAME
035800     END-IF
035900     IF FT-DEBT-EQUITY(FT-IDX) NOT NUMERIC
036000         ADD 1 TO WS-MISSING-COUNT
036100         MOVE "DEBT-EQUITY" TO WS-ABORT-FIELD-NAME
036200     END-IF
036300     IF FT-INT-COVERAGE(FT-IDX) NOT NUMERIC
036400         ADD 1 TO WS-MISSING-COUNT
036500         MOVE "INT-COVERAGE" TO WS-ABORT-FIELD-NAME
036600     END-IF
036700     IF FT-CARBON-IMPACT(FT-IDX) NOT NUMERIC
036800         ADD 1 TO WS-MISSING-COUNT
036900         MOVE "CARBON-IMPACT" TO WS-ABORT-FIELD-NAME
037000     END-IF
037100*    THE ONE CELL ON THIS RECORD THAT IS LEGITIMATELY ZERO FOR
037200*    TWO ROWS OF THE TABLE - SEE THE NOTE AT THE TOP OF THIS
037300*    PARAGRAPH AND THE ROW COMMENTS ON DTE.DE AND ADS.DE ABOVE.
037400     IF FT-EMISSIONS-TREND(FT-IDX) NOT NUMERIC
037500         ADD 1 TO WS-MISSING-COUNT
037600         MOVE "EMISSIONS-TREND" TO WS-ABORT-FIELD-NAME
037700     END-IF
037800     IF FT-SOCIAL-SCORE(FT-IDX) NOT NUMERIC
037900         ADD 1 TO WS-MISSING-COUNT
038000         MOVE "SOCIAL-SCORE" TO WS-ABORT-FIELD-NAME
038100     END-IF
038200     IF FT-GOV-SCORE(FT-IDX) NOT NUMERIC
038300         ADD 1 TO WS-MISSING-COUNT
038400         MOVE "GOV-SCORE" TO WS-ABORT-FIELD-NAME
038500     END-IF
038600     IF FT-TOTAL-ASSETS(FT-IDX) NOT NUMERIC
038700         ADD 1 TO WS-MISSING-COUNT
038800         MOVE "TOTAL-ASSETS" TO WS-ABORT-FIELD-NAME
038900     END-IF
039000*    INDUSTRY IS NOT ON THE REQUIRED LIST - A BLANK CELL IS
039100*    DEFAULTED RATHER THAN COUNTED TOWARD THE ABORT, PER WR-0455.
039200     IF FT-INDUSTRY(FT-IDX) EQUAL SPACES
039300         MOVE "Unknown           " TO FT-INDUSTRY(FT-IDX)
039400     END-IF
039500     .

039600*    PLAIN OPERATOR TRAILER - NO COUNTS BEYOND THE FIXED TEN ARE
039700*    NEEDED HERE SINCE THE TABLE SIZE NEVER VARIES RUN TO RUN.
039800*    IF THE UNIVERSE EVER GROWS PAST TEN FIRMS THIS TRAILER WILL
039900*    NEED TO DISPLAY WS-FIRM-MAX RATHER THAN THE FIXED LITERAL.
040000 9900-END-OF-JOB.
040100     DISPLAY "FIRMBLD - FIRM MASTER FILE BUILT, 10 FIRMS WRITTEN."
040200     STOP RUN.
