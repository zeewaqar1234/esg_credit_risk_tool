000100******************************************************************
000200* PROGRAM:   FIRM-MASTER-VALIDATOR                              *
000300* MEMBER:    ESGR.FIRMVAL                                       *
000400* PURPOSE:   READS THE FIRM-MASTER FILE BUILT BY FIRMBLD AND      *
000500*            RUNS THE GRC DATA-QUALITY CHECKS AGAINST IT, WRITING *
000600*            A LINE-ORIENTED VALIDATION REPORT.  A MISSING        *
000700*            REQUIRED FIELD ON ANY FIRM IS FATAL; OUT-OF-RANGE     *
000800*            ESG VALUES ARE LOGGED AS WARNINGS ONLY.               *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. FIRM-MASTER-VALIDATOR.
001200 AUTHOR. R. SHREENIVASAN.
001300 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001400 DATE-WRITTEN. 04/02/1991.
001500 DATE-COMPILED.
001600 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900*-----------------------------------------------------------------
002000* DATE       BY   REQUEST    DESCRIPTION                         *
002100*-----------------------------------------------------------------
002200* 04/02/91   RSH  WR-0119    ORIGINAL WRITE-UP.  REQUIRED-FIELD   *
002300*                            CHECK AND HIGH-EMITTER COUNT ONLY.   *
002400* 10/14/91   RSH  WR-0151    ADDED OUT-OF-RANGE WARNINGS FOR      *
002500*                            EMISSIONS-TREND, SOCIAL-SCORE AND    *
002600*                            GOV-SCORE PER RISK COMMITTEE ASK.    *
002700* 08/03/93   MDT  WR-0327    REPORT NOW SHOWS ONE LINE PER        *
002800*                            WARNING INSTEAD OF A SINGLE ROLLED-  *
002900*                            UP COUNT, FOR AUDIT FINDING AF-93-22. *
003000* 02/17/95   RSH  WR-0461    "DATASET ACCEPTED" TRAILER LINE      *
003100*                            ADDED SO OPERATORS CAN TELL A CLEAN   *
003200*                            RUN FROM ONE WITH WARNINGS AT A       *
003300*                            GLANCE.                               *
003400* 12/02/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR  *
003500*                            FIELDS IN THIS MEMBER.  NO CHANGE     *
003600*                            REQUIRED, SIGNED OFF PER Y2K-0091.   *
003700* 03/08/99   CAL  WR-0603    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.*
003800* 09/21/01   DNT  WR-0715    HIGH-EMITTER THRESHOLD CONFIRMED AT   *
003900*                            500 TCO2/EURM PER UPDATED RISK SPEC.  *
004000* 11/19/03   SAW  WR-0839    VALIDATION REPORT LINE WIDTH WIDENED  *
004100*                            TO MATCH THE REPORT-EXPORTER HEADING. *
004200* 06/03/04   SAW  WR-0874    QA-04-09 - THRESHOLD-ALT REDEFINED     *
004300*                            THE 7-BYTE THRESHOLD WITH AN 8-BYTE     *
004400*                            ALPHA PICTURE, AN UNDEFINED-LENGTH        *
004500*                            REDEFINES - WIDTH CORRECTED TO 7 AND      *
004600*                            WIRED INTO THE END-OF-JOB SYSOUT LINE,     *
004700*                            ALONG WITH WORK-COUNTERS-ALT.               *
004800* 08/10/04   SAW  WR-0912    2100-CHECK-REQUIRED-FIELDS WIDENED       *
004900*                            FROM TICKER-ONLY TO ALL EIGHT REQUIRED    *
005000*                            CELLS ON THE FIRM-MASTER-RECORD, PER      *
005100*                            AF-93-22 RE-REVIEW.  ALSO MOVED           *
005200*                            FIRMMSTR-STATUS TO THE 77 LEVEL.          *
005300******************************************************************
005400*    ENVIRONMENT DIVISION - TWO FLAT LINE-SEQUENTIAL FILES, ONE IN *
005500*    (FIRMMSTR) AND ONE OUT (VALRPT).  NO SORT WORK FILES NEEDED   *
005600*    SINCE THE REPORT IS WRITTEN IN THE SAME ORDER FIRMMSTR READS. *
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    FIRMMSTR IS BUILT BY FIRMBLD UPSTREAM - THIS STEP NEVER
006400*    WRITES IT, ONLY READS AND REPORTS AGAINST IT.
006500     SELECT FIRM-MASTER-FILE ASSIGN TO "FIRMMSTR"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FIRMMSTR-STATUS.
006800*    VALRPT IS THE LINE-ORIENTED VALIDATION REPORT - ONE DETAIL
006900*    LINE PER MISSING-FIELD ABORT OR RANGE WARNING, PLUS THE TWO
007000*    SUMMARY LINES WRITTEN AT END OF JOB.
007100     SELECT VALIDATION-REPORT-FILE ASSIGN TO "VALRPT"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-VALRPT-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    FIRM-MASTER-RECORD MIRRORS THE LAYOUT FIRMBLD WRITES - KEEP
007700*    THIS COPY IN STEP WITH FIRMBLD, SCENARIO AND RISKSCOR'S OWN
007800*    DECLARATIONS OF THE SAME RECORD IF THE SCHEMA EVER CHANGES.
007900 FD  FIRM-MASTER-FILE
008000     RECORDING MODE IS F.
008100 01  FIRM-MASTER-RECORD.
008200*    PRIMARY KEY - EIGHT-CHARACTER EXCHANGE TICKER.
008300     05  FM-TICKER                    PIC X(8).
008400     05  FM-DEBT-EQUITY                PIC S9(3)V9(2)
008500             SIGN IS TRAILING SEPARATE.
008600     05  FM-INT-COVERAGE               PIC S9(3)V9(2)
008700             SIGN IS TRAILING SEPARATE.
008800     05  FM-CARBON-IMPACT              PIC S9(5)V9(2)
008900             SIGN IS TRAILING SEPARATE.
009000*    MAY BE A TRUE ZERO - NOT THE SAME AS MISSING.  SEE THE
009100*    NOT-NUMERIC RATIONALE AHEAD OF 2100-CHECK-REQUIRED-FIELDS.
009200     05  FM-EMISSIONS-TREND            PIC S9(3)
009300             SIGN IS TRAILING SEPARATE.
009400     05  FM-SOCIAL-SCORE                PIC S9(3)
009500             SIGN IS TRAILING SEPARATE.
009600     05  FM-GOV-SCORE                   PIC S9(3)
009700             SIGN IS TRAILING SEPARATE.
009800     05  FM-TOTAL-ASSETS                PIC S9(13)V9(2)
009900             SIGN IS TRAILING SEPARATE.
010000     05  FM-INDUSTRY                    PIC X(18).
010100*    NOT A REQUIRED CELL - RESERVED PAD, SEE FIRMBLD'S COPY OF
010200*    THIS RECORD FOR THE WR-0861 NOTE ON ITS INTENDED USE.
010300     05  FILLER                         PIC X(06).
010400*    VALRPT IS A SIMPLE 80-BYTE PRINT LINE - NO SUBORDINATE
010500*    STRUCTURE HERE SINCE THE DETAIL/TITLE/SUMMARY LAYOUTS LIVE
010600*    IN WORKING STORAGE AND ARE MOVED IN WHOLE BEFORE EACH WRITE.
010700 FD  VALIDATION-REPORT-FILE
010800     RECORDING MODE IS F.
010900 01  VALIDATION-REPORT-LINE             PIC X(80).
011000 WORKING-STORAGE SECTION.
011100*    WR-0912 - FIRMMSTR-STATUS MOVED TO THE 77 LEVEL.  IT IS A
011200*    STANDALONE FILE-STATUS CELL, NOT A GROUP, SO IT BELONGS AT
011300*    THE 77 LEVEL RATHER THAN CARRYING A 01-LEVEL GROUP HEADER.
011400 77  WS-FIRMMSTR-STATUS            PIC X(02) VALUE "00".
011500     88  WS-FIRMMSTR-OK                       VALUE "00".
011600     88  WS-FIRMMSTR-EOF                      VALUE "10".
011700*    VALRPT FILE STATUS - NOT EXPECTED TO EVER GO NON-ZERO SINCE
011800*    THIS STEP IS THE ONLY WRITER OF THIS FILE.
011900 01  WS-VALRPT-STATUS              PIC X(02) VALUE "00".
012000     88  WS-VALRPT-OK                         VALUE "00".
012100*    RUN-LEVEL TALLIES, PRINTED ON THE OPERATOR SYSOUT AT
012200*    9900-END-OF-JOB AND (FOR THE HIGH-EMITTER COUNT) ON THE
012300*    REPORT SUMMARY LINE ITSELF.  ALL FOUR ARE COMP FOR SPEED -
012400*    THESE ARE INCREMENTED ONCE PER FIRM, UP TO TEN TIMES A RUN,
012500*    BUT THE SHOP STANDARD IS COMP FOR EVERY COUNTER REGARDLESS
012600*    OF EXPECTED VOLUME.
012700 01  WS-WORK-COUNTERS.
012800*    HOW MANY FIRM-MASTER RECORDS WERE READ THIS RUN.
012900     05  WS-FIRM-COUNT             COMP PIC S9(4) VALUE ZERO.
013000*    SHOULD NEVER EXCEED 1 - THE FIRST MISSING FIELD STOPS THE
013100*    RUN BEFORE A SECOND ONE CAN BE COUNTED.  KEPT AS A COUNTER
013200*    RATHER THAN A SWITCH FOR SYMMETRY WITH THE OTHER THREE.
013300     05  WS-MISSING-COUNT          COMP PIC S9(4) VALUE ZERO.
013400     05  WS-WARNING-COUNT          COMP PIC S9(4) VALUE ZERO.
013500     05  WS-HIGH-EMITTER-COUNT     COMP PIC S9(4) VALUE ZERO.
013600*    ALPHA VIEW OF THE FOUR COUNTERS TOGETHER, FOR A ONE-LINE
013700*    OPERATOR SYSOUT DUMP AT THE END OF THE RUN.
013800 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
013900                                   PIC X(16).
014000 01  WS-HIGH-EMITTER-THRESHOLD     PIC S9(5)V9(2) VALUE +500.00.
014100*    THRESHOLD-ALT GIVES THE ALPHA VIEW OF THE THRESHOLD USED ON THE
014200*    END-OF-JOB SYSOUT LINE BELOW - AVOIDS A SEPARATE EDITED MOVE.
014300 01  WS-HIGH-EMITTER-THRESHOLD-ALT REDEFINES WS-HIGH-EMITTER-THRESHOLD
014400                                   PIC X(07).
014500*    ALL THREE REPORT LINE SHAPES SHARE THE SAME 80-BYTE SLOT -
014600*    TITLE IS MOVED ONCE AT OPEN, DETAIL ONCE PER WARNING/ABORT,
014700*    AND SUMMARY REDEFINES DETAIL SINCE THE TWO NEVER OVERLAP IN
014800*    TIME (DETAIL LINES ARE ALL WRITTEN BEFORE THE SUMMARY PAIR).
014900 01  WS-REPORT-LINE-AREAS.
015000     05  WS-TITLE-LINE.
015100         10  FILLER                PIC X(80) VALUE
015200             "ESG FIRM-MASTER VALIDATION REPORT".
015300*    DETAIL LINE CARRIES THE OFFENDING TICKER AND A FREE-TEXT
015400*    MESSAGE - USED BY BOTH THE MISSING-FIELD ABORT PATH IN
015500*    2100 AND THE RANGE-WARNING PATH IN 2200.
015600     05  WS-DETAIL-LINE.
015700         10  FILLER                PIC X(10) VALUE SPACES.
015800         10  WS-D-TICKER           PIC X(8).
015900         10  FILLER                PIC X(02) VALUE SPACES.
016000         10  WS-D-MESSAGE          PIC X(60).
016100*    REDEFINES WS-DETAIL-LINE SO THE TWO TRAILER LINES WRITTEN
016200*    AT 4000 CAN CARRY A FULL 80-BYTE FREE-TEXT MESSAGE RATHER
016300*    THAN BEING SPLIT ACROSS THE TICKER/MESSAGE SUB-FIELDS.
016400     05  WS-SUMMARY-LINE REDEFINES WS-DETAIL-LINE.
016500         10  WS-S-TEXT             PIC X(80).
016600*    NUMERIC-EDITED WORK CELLS USED ONLY TO BUILD DISPLAYABLE
016700*    TEXT FOR THE STRING STATEMENTS IN 2200 AND 4000 - NONE OF
016800*    THESE ARE EVER COMPARED OR COMPUTED INTO.
016900 01  WS-EDIT-FIELDS.
017000     05  WS-E-EMTREND              PIC -(3)9.
017100     05  WS-E-SOCIAL               PIC -(3)9.
017200     05  WS-E-GOV                  PIC -(3)9.
017300     05  WS-E-CARBON               PIC -(4)9.9(2).
017400     05  WS-E-HIGH-COUNT           PIC ZZZ9.
017500******************************************************************
017600* PROCEDURE DIVISION OVERVIEW                                    *
017700*   0000-MAIN-LINE        OPEN/CLOSE, DRIVES THE READ LOOP         *
017800*   1000-READ-FIRM-MASTER  ONE-RECORD READ, SETS EOF SWITCH        *
017900*   2000-VALIDATE-FIRM-RECORD  PER-FIRM CONTROLLER                *
018000*   2100-CHECK-REQUIRED-FIELDS  FATAL MISSING-FIELD CHECK          *
018100*   2200-CHECK-RANGE-WARNINGS   NON-FATAL OUT-OF-RANGE CHECK       *
018200*   3000-COUNT-HIGH-EMITTERS    CARBON-IMPACT THRESHOLD TEST       *
018300*   4000-WRITE-VALIDATION-REPORT  SUMMARY TRAILER LINES            *
018400*   9900-END-OF-JOB        OPERATOR SYSOUT, STOP RUN               *
018500******************************************************************
018600 PROCEDURE DIVISION.
018700 0000-MAIN-LINE.
018800*    STEP 1 - OPEN BOTH FILES, BAIL OUT IF EITHER OPEN FAILS.
018900     OPEN INPUT FIRM-MASTER-FILE
019000     IF NOT WS-FIRMMSTR-OK
019100         DISPLAY "FIRMVAL - OPEN FAILED ON FIRMMSTR, STATUS "
019200             WS-FIRMMSTR-STATUS
019300         STOP RUN
019400     END-IF
019500     OPEN OUTPUT VALIDATION-REPORT-FILE
019600     IF NOT WS-VALRPT-OK
019700         DISPLAY "FIRMVAL - OPEN FAILED ON VALRPT, STATUS "
019800             WS-VALRPT-STATUS
019900         STOP RUN
020000     END-IF
020100*    STEP 2 - TITLE LINE FIRST, THEN ONE VALIDATE PASS PER FIRM.
020200     MOVE WS-TITLE-LINE TO VALIDATION-REPORT-LINE
020300     WRITE VALIDATION-REPORT-LINE
020400     PERFORM 1000-READ-FIRM-MASTER
020500     PERFORM 2000-VALIDATE-FIRM-RECORD
020600         UNTIL WS-FIRMMSTR-EOF
020700*    STEP 3 - SUMMARY TRAILER LINES, CLOSE, OPERATOR SYSOUT.
020800     PERFORM 4000-WRITE-VALIDATION-REPORT
020900     CLOSE FIRM-MASTER-FILE
021000     CLOSE VALIDATION-REPORT-FILE
021100     PERFORM 9900-END-OF-JOB.

021200*    SINGLE-RECORD READ - SETS THE EOF SWITCH FOR THE MAIN LOOP
021300*    RATHER THAN LETTING THE CALLER TEST FILE STATUS DIRECTLY.
021400 1000-READ-FIRM-MASTER.
021500     READ FIRM-MASTER-FILE
021600         AT END
021700             SET WS-FIRMMSTR-EOF TO TRUE
021800     END-READ
021900     .

022000*    PER-FIRM CONTROLLER - RUNS THE FATAL CHECK FIRST (WHICH MAY
022100*    STOP RUN OUTRIGHT), THEN THE NON-FATAL RANGE AND EMITTER
022200*    CHECKS, THEN READS THE NEXT RECORD.
022300 2000-VALIDATE-FIRM-RECORD.
022400     ADD 1 TO WS-FIRM-COUNT
022500     PERFORM 2100-CHECK-REQUIRED-FIELDS
022600     PERFORM 2200-CHECK-RANGE-WARNINGS
022700     PERFORM 3000-COUNT-HIGH-EMITTERS
022800     PERFORM 1000-READ-FIRM-MASTER
022900     .

023000*    WR-0912 - SPEC CALLS FOR ALL EIGHT REQUIRED CELLS TO BE
023100*    CHECKED HERE, NOT TICKER ALONE - A RECORD MISSING ANY ONE
023200*    OF THEM IS NOT A FIRM WE CAN SCORE.  NUMERIC FIELDS ARE
023300*    TESTED WITH "NOT NUMERIC" RATHER THAN "EQUAL ZERO" BECAUSE
023400*    A LEGITIMATE ZERO EMISSIONS-TREND (SEE DTE.DE, ADS.DE ON
023500*    THE FIRM MASTER) MUST NOT BE MISREAD AS A MISSING VALUE.
023600*    EACH CHECK NAMES ITS OWN FIELD ON THE DETAIL LINE SO THE
023700*    OPERATOR CAN SEE EXACTLY WHAT WAS WRONG WITH THE RECORD.
023800*    THIS SAME EIGHT-FIELD CHECK IS DUPLICATED IN FIRMBLD'S
023900*    9100-VERIFY-ONE-FIRM AS A DEFENSE-IN-DEPTH MEASURE - EITHER
024000*    STEP CAN CATCH A BAD RECORD ON ITS OWN.
024100 2100-CHECK-REQUIRED-FIELDS.
024200*    TICKER IS ALPHA, SO SPACES RATHER THAN NOT-NUMERIC IS THE
024300*    RIGHT "IS IT MISSING" TEST.
024400     IF FM-TICKER EQUAL SPACES
024500         ADD 1 TO WS-MISSING-COUNT
024600         MOVE FM-TICKER TO WS-D-TICKER
024700         MOVE "MISSING REQUIRED FIELD - TICKER.  RUN ABORTED."
024800             TO WS-D-MESSAGE
024900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
025000         WRITE VALIDATION-REPORT-LINE
025100         DISPLAY "FIRMVAL - MISSING TICKER, RUN ABORTED"
025200         STOP RUN
025300     END-IF
025400     IF FM-DEBT-EQUITY NOT NUMERIC
025500         ADD 1 TO WS-MISSING-COUNT
025600         MOVE FM-TICKER TO WS-D-TICKER
025700         MOVE "MISSING REQUIRED FIELD - DEBT-EQUITY.  RUN ABORTED."
025800             TO WS-D-MESSAGE
025900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
026000         WRITE VALIDATION-REPORT-LINE
026100         DISPLAY "FIRMVAL - MISSING DEBT-EQUITY, RUN ABORTED"
026200         STOP RUN
026300     END-IF
026400     IF FM-INT-COVERAGE NOT NUMERIC
026500         ADD 1 TO WS-MISSING-COUNT
026600         MOVE FM-TICKER TO WS-D-TICKER
026700         MOVE "MISSING REQUIRED FIELD - INT-COVERAGE.  RUN ABORTED."
026800             TO WS-D-MESSAGE
026900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
027000         WRITE VALIDATION-REPORT-LINE
027100         DISPLAY "FIRMVAL - MISSING INT-COVERAGE, RUN ABORTED"
027200         STOP RUN
027300     END-IF
027400     IF FM-CARBON-IMPACT NOT NUMERIC
027500         ADD 1 TO WS-MISSING-COUNT
027600         MOVE FM-TICKER TO WS-D-TICKER
027700         MOVE "MISSING REQUIRED FIELD - CARBON-IMPACT.  RUN ABORTED."
027800             TO WS-D-MESSAGE
027900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
028000         WRITE VALIDATION-REPORT-LINE
028100         DISPLAY "FIRMVAL - MISSING CARBON-IMPACT, RUN ABORTED"
028200         STOP RUN
028300     END-IF
028400     IF FM-EMISSIONS-TREND NOT NUMERIC
028500         ADD 1 TO WS-MISSING-COUNT
028600         MOVE FM-TICKER TO WS-D-TICKER
028700         MOVE "MISSING REQUIRED FIELD - EMISSIONS-TREND.  RUN ABORTED."
028800             TO WS-D-MESSAGE
028900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
029000         WRITE VALIDATION-REPORT-LINE
029100         DISPLAY "FIRMVAL - MISSING EMISSIONS-TREND, RUN ABORTED"
029200         STOP RUN
029300     END-IF
029400     IF FM-SOCIAL-SCORE NOT NUMERIC
029500         ADD 1 TO WS-MISSING-COUNT
029600         MOVE FM-TICKER TO WS-D-TICKER
029700         MOVE "MISSING REQUIRED FIELD - SOCIAL-SCORE.  RUN ABORTED."
029800             TO WS-D-MESSAGE
029900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
030000         WRITE VALIDATION-REPORT-LINE
030100         DISPLAY "FIRMVAL - MISSING SOCIAL-SCORE, RUN ABORTED"
030200         STOP RUN
030300     END-IF
030400     IF FM-GOV-SCORE NOT NUMERIC
030500         ADD 1 TO WS-MISSING-COUNT
030600         MOVE FM-TICKER TO WS-D-TICKER
030700         MOVE "MISSING REQUIRED FIELD - GOV-SCORE.  RUN ABORTED."
030800             TO WS-D-MESSAGE
030900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
031000         WRITE VALIDATION-REPORT-LINE
031100         DISPLAY "FIRMVAL - MISSING GOV-SCORE, RUN ABORTED"
031200         STOP RUN
031300     END-IF
031400     IF FM-TOTAL-ASSETS NOT NUMERIC
031500         ADD 1 TO WS-MISSING-COUNT
031600         MOVE FM-TICKER TO WS-D-TICKER
031700         MOVE "MISSING REQUIRED FIELD - TOTAL-ASSETS.  RUN ABORTED."
031800             TO WS-D-MESSAGE
031900         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
032000         WRITE VALIDATION-REPORT-LINE
032100         DISPLAY "FIRMVAL - MISSING TOTAL-ASSETS, RUN ABORTED"
032200         STOP RUN
032300     END-IF
032400     .

032500*    RANGE BOUNDS PER WR-0151 / RISK COMMITTEE ASK: EMISSIONS-
032600*    TREND IS EXPECTED WITHIN -50..+50 PERCENT YEAR-OVER-YEAR,
032700*    AND BOTH ESG SUB-SCORES ARE EXPECTED WITHIN THE STANDARD
032800*    0..100 SCALE.  NONE OF THESE ARE FATAL - A FIRM OUTSIDE
032900*    THESE BOUNDS STILL SCORES, IT JUST GETS A WARNING LINE.
033000 2200-CHECK-RANGE-WARNINGS.
033100     IF FM-EMISSIONS-TREND LESS -50 OR FM-EMISSIONS-TREND GREATER 50
033200         MOVE FM-TICKER TO WS-D-TICKER
033300         MOVE FM-EMISSIONS-TREND TO WS-E-EMTREND
033400         STRING "WARNING - EMISSIONS-TREND " WS-E-EMTREND
033500             " OUTSIDE -50..+50." DELIMITED BY SIZE INTO WS-D-MESSAGE
033600         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
033700         WRITE VALIDATION-REPORT-LINE
033800         ADD 1 TO WS-WARNING-COUNT
033900     END-IF
034000     IF FM-SOCIAL-SCORE LESS 0 OR FM-SOCIAL-SCORE GREATER 100
034100         MOVE FM-TICKER TO WS-D-TICKER
034200         MOVE FM-SOCIAL-SCORE TO WS-E-SOCIAL
034300         STRING "WARNING - SOCIAL-SCORE " WS-E-SOCIAL
034400             " OUTSIDE 0..100." DELIMITED BY SIZE INTO WS-D-MESSAGE
034500         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
034600         WRITE VALIDATION-REPORT-LINE
034700         ADD 1 TO WS-WARNING-COUNT
034800     END-IF
034900     IF FM-GOV-SCORE LESS 0 OR FM-GOV-SCORE GREATER 100
035000         MOVE FM-TICKER TO WS-D-TICKER
035100         MOVE FM-GOV-SCORE TO WS-E-GOV
035200         STRING "WARNING - GOV-SCORE " WS-E-GOV
035300             " OUTSIDE 0..100." DELIMITED BY SIZE INTO WS-D-MESSAGE
035400         MOVE WS-DETAIL-LINE TO VALIDATION-REPORT-LINE
035500         WRITE VALIDATION-REPORT-LINE
035600         ADD 1 TO WS-WARNING-COUNT
035700     END-IF
035800     .

035900*    WR-0715 - THRESHOLD CONFIRMED AT 500 TCO2/EURM.  STRICTLY
036000*    GREATER THAN, NOT GREATER-OR-EQUAL - A FIRM EXACTLY AT 500
036100*    IS NOT COUNTED AS A HIGH EMITTER.
036200 3000-COUNT-HIGH-EMITTERS.
036300     IF FM-CARBON-IMPACT GREATER WS-HIGH-EMITTER-THRESHOLD
036400         ADD 1 TO WS-HIGH-EMITTER-COUNT
036500     END-IF
036600     .

036700*    WR-0327 / WR-0461 - TWO TRAILER LINES: THE HIGH-EMITTER
036800*    COUNT, THEN AN ACCEPT/WARN BANNER KEYED OFF WS-WARNING-COUNT
036900*    SO THE OPERATOR CAN TELL A CLEAN RUN FROM ONE WITH WARNINGS
037000*    WITHOUT SCANNING EVERY DETAIL LINE.
037100 4000-WRITE-VALIDATION-REPORT.
037200     MOVE WS-HIGH-EMITTER-COUNT TO WS-E-HIGH-COUNT
037300     STRING "HIGH EMITTERS: " WS-E-HIGH-COUNT
037400         " FIRMS (OVER 500 TCO2/EURM)" DELIMITED BY SIZE
037500         INTO WS-S-TEXT
037600     MOVE WS-SUMMARY-LINE TO VALIDATION-REPORT-LINE
037700     WRITE VALIDATION-REPORT-LINE
037800     IF WS-WARNING-COUNT EQUAL ZERO
037900         MOVE "DATASET ACCEPTED - NO WARNINGS RAISED." TO WS-S-TEXT
038000     ELSE
038100         MOVE "DATASET ACCEPTED - SEE WARNINGS ABOVE." TO WS-S-TEXT
038200     END-IF
038300     MOVE WS-SUMMARY-LINE TO VALIDATION-REPORT-LINE
038400     WRITE VALIDATION-REPORT-LINE
038500     .

038600*    WR-0874 - OPERATOR SYSOUT DUMP, INCLUDING THE ALPHA VIEWS OF
038700*    THE HIGH-EMITTER THRESHOLD AND THE WORK COUNTERS GROUP.
038800 9900-END-OF-JOB.
038900     DISPLAY "FIRMVAL - " WS-FIRM-COUNT " FIRMS CHECKED, "
039000         WS-WARNING-COUNT " WARNINGS, " WS-HIGH-EMITTER-COUNT
039100         " HIGH EMITTERS."
039200     DISPLAY "FIRMVAL - HIGH-EMITTER THRESHOLD (ALPHA) "
039300         WS-HIGH-EMITTER-THRESHOLD-ALT
039400     DISPLAY "FIRMVAL - WORK COUNTERS (ALPHA) " WS-WORK-COUNTERS-ALT
039500     STOP RUN.
