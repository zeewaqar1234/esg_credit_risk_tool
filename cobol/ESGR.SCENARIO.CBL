000100******************************************************************
000200* PROGRAM:   STRESS-SCENARIO-ENGINE                              *
000300* MEMBER:    ESGR.SCENARIO                                       *
000400* PURPOSE:   APPLIES ONE OF THE THREE EBA REGULATORY SCENARIOS    *
000500*            (NORMAL, TRANSITION STRESS, PHYSICAL STRESS) TO      *
000600*            EVERY FIRM-MASTER RECORD, CAPS THE ADJUSTED ESG      *
000700*            VALUES AND STAMPS THE HIGH-EMITTER FLAG.  THE        *
000800*            OPERATOR RUNS THIS STEP TWICE PER SCORING CYCLE -    *
000900*            ONCE WITH NORMAL ON THE PARAMETER CARD, ONCE WITH    *
001000*            THE SCENARIO ACTUALLY UNDER REVIEW - REDIRECTING     *
001100*            ADJOUT TO ADJNORM AND ADJSTRS RESPECTIVELY.          *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. STRESS-SCENARIO-ENGINE.
001500 AUTHOR. R. SHREENIVASAN.
001600 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001700 DATE-WRITTEN. 05/20/1991.
001800 DATE-COMPILED.
001900 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*-----------------------------------------------------------------
002300* DATE       BY   REQUEST    DESCRIPTION                         *
002400*-----------------------------------------------------------------
002500* 05/20/91   RSH  WR-0121    ORIGINAL WRITE-UP.  NORMAL AND       *
002600*                            TRANSITION STRESS SCENARIOS ONLY,    *
002700*                            PER RISK MODELLING SPEC RM-91-07.    *
002800* 03/11/92   JPK  WR-0205    PHYSICAL STRESS SCENARIO ADDED.      *
002900* 07/19/93   MDT  WR-0319    CAPPING OF SOCIAL-SCORE, GOV-SCORE   *
003000*                            AND EMISSIONS-TREND ADDED PER AUDIT   *
003100*                            FINDING AF-93-22 (VALUES WERE         *
003200*                            ESCAPING THEIR DOCUMENTED RANGES).    *
003300* 01/05/95   RSH  WR-0456    UNKNOWN SCENARIO NAME ON THE          *
003400*                            PARAMETER CARD NOW ABORTS THE STEP    *
003500*                            INSTEAD OF DEFAULTING TO NORMAL.      *
003600* 11/30/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR  *
003700*                            FIELDS IN THIS MEMBER.  NO CHANGE     *
003800*                            REQUIRED, SIGNED OFF PER Y2K-0091.   *
003900* 03/08/99   CAL  WR-0604    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.*
004000* 06/14/01   DNT  WR-0716    HIGH-EMITTER FLAG NOW SET ON THE      *
004100*                            POST-SCENARIO CARBON FIGURE, NOT THE  *
004200*                            RAW FIRM-MASTER FIGURE.                *
004300* 10/02/02   DNT  WR-0789    SCENARIO NAME NOW STAMPED ONTO THE    *
004400*                            OUTPUT RECORD FOR THE RISK SCORER'S   *
004500*                            SYSOUT TRACE.                         *
004600* 06/03/04   SAW  WR-0872    SCNPARM ECHO LINE NOW ACTUALLY PRINTS *
004700*                            THE NAME-ALT TWO-HALVES SPLIT, AND    *
004800*                            END-OF-JOB NOW DISPLAYS THE WORK-      *
004900*                            COUNTERS-ALT VIEW - BOTH WERE DECLARED *
005000*                            BUT NEVER SHOWN, PER QA FINDING        *
005100*                            QA-04-09.  INVALID MOVE TO THE         *
005200*                            ADJUSTED-FIRM-RECORD FILLER ALSO       *
005300*                            CORRECTED - THE ITEM IS NOW NAMED.     *
005400* 08/10/04   SAW  WR-0912    COMMENTARY PASS PER AF-93-22         *
005500*                            RE-REVIEW - NO LOGIC CHANGED.          *
005600******************************************************************
005700*    ENVIRONMENT DIVISION - ONE FIRM-MASTER INPUT, ONE ONE-CARD
005800*    PARAMETER FILE (SCNPARM) NAMING THE SCENARIO TO APPLY, AND
005900*    ONE ADJUSTED-OUTPUT FILE.  THE OPERATOR RE-ASSIGNS ADJOUT
006000*    AT THE JCL LEVEL TO POINT AT ADJNORM OR ADJSTRS DEPENDING
006100*    ON WHICH OF THE TWO RUNS THIS IS - SEE PROGRAM BANNER.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FIRM-MASTER-FILE ASSIGN TO "FIRMMSTR"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FIRMMSTR-STATUS.
007100*    ONE-RECORD CARD FILE - THE SCENARIO NAME, LEFT-JUSTIFIED,
007200*    BLANK-PADDED TO 18 BYTES.  SEE 1000-READ-SCENARIO-PARM.
007300     SELECT SCENARIO-PARM-FILE ASSIGN TO "SCNPARM"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-SCNPARM-STATUS.
007600*    OUTPUT IS ONE ADJUSTED-FIRM-RECORD PER INPUT FIRM, IN THE
007700*    SAME ORDER THE FIRM MASTER WAS READ.
007800     SELECT ADJUSTED-FIRM-FILE ASSIGN TO "ADJOUT"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-ADJOUT-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*    FIRM-MASTER-RECORD - SAME LAYOUT FIRMBLD WRITES.  SCENARIO
008400*    NEVER UPDATES THIS FILE, ONLY READS IT.
008500 FD  FIRM-MASTER-FILE
008600     RECORDING MODE IS F.
008700 01  FIRM-MASTER-RECORD.
008800     05  FM-TICKER                    PIC X(8).
008900     05  FM-DEBT-EQUITY                PIC S9(3)V9(2)
009000             SIGN IS TRAILING SEPARATE.
009100     05  FM-INT-COVERAGE               PIC S9(3)V9(2)
009200             SIGN IS TRAILING SEPARATE.
009300     05  FM-CARBON-IMPACT              PIC S9(5)V9(2)
009400             SIGN IS TRAILING SEPARATE.
009500     05  FM-EMISSIONS-TREND            PIC S9(3)
009600             SIGN IS TRAILING SEPARATE.
009700     05  FM-SOCIAL-SCORE                PIC S9(3)
009800             SIGN IS TRAILING SEPARATE.
009900     05  FM-GOV-SCORE                   PIC S9(3)
010000             SIGN IS TRAILING SEPARATE.
010100     05  FM-TOTAL-ASSETS                PIC S9(13)V9(2)
010200             SIGN IS TRAILING SEPARATE.
010300     05  FM-INDUSTRY                    PIC X(18).
010400     05  FILLER                         PIC X(06).
010500 FD  SCENARIO-PARM-FILE
010600     RECORDING MODE IS F.
010700 01  SCENARIO-PARM-RECORD               PIC X(18).
010800*    ADJUSTED-FIRM-RECORD CARRIES EVERY FIRM-MASTER FIELD PLUS
010900*    THREE SCENARIO-DERIVED CELLS: THE HIGH-EMITTER FLAG (SET
011000*    AFTER THE SCENARIO ADJUSTMENT, NOT FROM THE RAW FIGURE -
011100*    SEE WR-0716), THE SCENARIO NAME ITSELF (WR-0789, FOR THE
011200*    RISK SCORER'S SYSOUT TRACE), AND A TRAILING PAD.
011300 FD  ADJUSTED-FIRM-FILE
011400     RECORDING MODE IS F.
011500 01  ADJUSTED-FIRM-RECORD.
011600     05  AR-TICKER                    PIC X(8).
011700     05  AR-DEBT-EQUITY                PIC S9(3)V9(2)
011800             SIGN IS TRAILING SEPARATE.
011900     05  AR-INT-COVERAGE               PIC S9(3)V9(2)
012000             SIGN IS TRAILING SEPARATE.
012100     05  AR-CARBON-IMPACT              PIC S9(5)V9(2)
012200             SIGN IS TRAILING SEPARATE.
012300     05  AR-EMISSIONS-TREND            PIC S9(3)
012400             SIGN IS TRAILING SEPARATE.
012500     05  AR-SOCIAL-SCORE                PIC S9(3)
012600             SIGN IS TRAILING SEPARATE.
012700     05  AR-GOV-SCORE                   PIC S9(3)
012800             SIGN IS TRAILING SEPARATE.
012900     05  AR-TOTAL-ASSETS                PIC S9(13)V9(2)
013000             SIGN IS TRAILING SEPARATE.
013100     05  AR-INDUSTRY                    PIC X(18).
013200*    WR-0716 - CARBON THRESHOLD TEST RUNS AFTER 3000/2000 HAVE
013300*    ALREADY APPLIED THE SCENARIO MULTIPLIER, SO A FIRM THAT IS
013400*    ONLY A HIGH EMITTER UNDER STRESS GETS FLAGGED UNDER STRESS
013500*    AND NOT UNDER NORMAL.
013600     05  AR-HIGH-EMITTER                PIC X(01).
013700         88  AR-IS-HIGH-EMITTER             VALUE "Y".
013800*    WR-0789 - SO RISKSCOR CAN ECHO WHICH SCENARIO PRODUCED THE
013900*    RECORD IT IS SCORING, WITHOUT HAVING TO CARRY THE SCNPARM
014000*    CARD THROUGH A SECOND TIME.
014100     05  AR-SCENARIO-NAME                PIC X(18).
014200*    WR-0872 - THIS WAS FORMERLY UNNAMED FILLER; GIVEN A NAME SO
014300*    THE PAD IS NOT MISTAKEN FOR A SPARE DATA CELL.
014400     05  AR-RECORD-FILLER                PIC X(05) VALUE SPACES.
014500 WORKING-STORAGE SECTION.
014600*    WR-0912 - FIRMMSTR-STATUS MOVED TO THE 77 LEVEL.  A BARE
014700*    FILE-STATUS CELL WITH NO SUBORDINATE FIELDS DOES NOT NEED
014800*    THE 01-LEVEL GROUP HEADER THE OTHER RECORDS CARRY.
014900 77  WS-FIRMMSTR-STATUS            PIC X(02) VALUE "00".
015000     88  WS-FIRMMSTR-OK                       VALUE "00".
015100     88  WS-FIRMMSTR-EOF                      VALUE "10".
015200 01  WS-SCNPARM-STATUS              PIC X(02) VALUE "00".
015300     88  WS-SCNPARM-OK                        VALUE "00".
015400 01  WS-ADJOUT-STATUS               PIC X(02) VALUE "00".
015500     88  WS-ADJOUT-OK                         VALUE "00".
015600*    THREE VALID SCENARIO NAMES ONLY - ANY OTHER VALUE ON THE
015700*    SCNPARM CARD ABORTS THE STEP PER WR-0456.  THE BLANK-PADDED
015800*    18-BYTE WIDTH MATCHES SCENARIO-PARM-RECORD EXACTLY, SO THE
015900*    CARD CAN BE MOVED IN WHOLE WITHOUT ANY JUSTIFY/TRIM STEP.
016000 01  WS-SCENARIO-NAME                PIC X(18) VALUE SPACES.
016100     88  WS-SCENARIO-IS-NORMAL            VALUE "NORMAL            ".
016200     88  WS-SCENARIO-IS-TRANS-STRESS      VALUE "TRANSITION STRESS ".
016300     88  WS-SCENARIO-IS-PHYS-STRESS       VALUE "PHYSICAL STRESS   ".
016400*    SCENARIO-NAME-ALT REDEFINES THE CARD AS TWO HALVES FOR A
016500*    SYSOUT ECHO LINE SPLIT OVER THE PARAMETER VALUE AND ANY
016600*    TRAILING BLANKS PUNCHED AFTER IT.
016700 01  WS-SCENARIO-NAME-ALT REDEFINES WS-SCENARIO-NAME.
016800     05  WS-SN-FIRST-HALF            PIC X(09).
016900     05  WS-SN-SECOND-HALF           PIC X(09).
017000 01  WS-WORK-COUNTERS.
017100     05  WS-FIRM-COUNT             COMP PIC S9(4) VALUE ZERO.
017200 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
017300                                   PIC X(04).
017400*    WIDE INTERMEDIATE WORK CELLS, RESERVED FOR FUTURE SCENARIO
017500*    MATH THAT NEEDS MORE DECIMAL PRECISION THAN THE FIRM-MASTER
017600*    FIELDS THEMSELVES CARRY.  NOT CURRENTLY MOVED INTO.
017700 01  WS-CALC-FIELDS.
017800     05  WS-CARBON-WORK            PIC S9(7)V9(4) VALUE ZERO.
017900     05  WS-COVERAGE-WORK          PIC S9(5)V9(4) VALUE ZERO.
018000******************************************************************
018100* PROCEDURE DIVISION OVERVIEW                                    *
018200*   0000-MAIN-LINE            OPEN/CLOSE, DRIVES THE READ LOOP    *
018300*   1000-READ-SCENARIO-PARM   READS/VALIDATES THE SCNPARM CARD    *
018400*   1100-READ-FIRM-MASTER     ONE-RECORD READ, SETS EOF SWITCH    *
018500*   2000-APPLY-SCENARIO-ADJUST  PER-FIRM SCENARIO MATH            *
018600*   3000-CAP-ESG-VALUES       CLAMPS VALUES BACK INTO RANGE       *
018700*   4000-SET-HIGH-EMITTER-FLAG  POST-SCENARIO THRESHOLD TEST      *
018800*   9900-END-OF-JOB          OPERATOR SYSOUT, STOP RUN            *
018900******************************************************************
019000 PROCEDURE DIVISION.
019100*    STEP 1 - PARAMETER CARD FIRST, THEN OPEN THE TWO DATA FILES.
019200 0000-MAIN-LINE.
019300     PERFORM 1000-READ-SCENARIO-PARM
019400     OPEN INPUT FIRM-MASTER-FILE
019500     IF NOT WS-FIRMMSTR-OK
019600         DISPLAY "SCENARIO - OPEN FAILED ON FIRMMSTR, STATUS "
019700             WS-FIRMMSTR-STATUS
019800         STOP RUN
019900     END-IF
020000     OPEN OUTPUT ADJUSTED-FIRM-FILE
020100     IF NOT WS-ADJOUT-OK
020200         DISPLAY "SCENARIO - OPEN FAILED ON ADJOUT, STATUS "
020300             WS-ADJOUT-STATUS
020400         STOP RUN
020500     END-IF
020600*    STEP 2 - ONE ADJUST PASS PER FIRM; STEP 3 - CLOSE AND SYSOUT.
020700     PERFORM 1100-READ-FIRM-MASTER
020800     PERFORM 2000-APPLY-SCENARIO-ADJUST
020900         UNTIL WS-FIRMMSTR-EOF
021000     CLOSE FIRM-MASTER-FILE
021100     CLOSE ADJUSTED-FIRM-FILE
021200     PERFORM 9900-END-OF-JOB.

021300*    WR-0456 - AN UNRECOGNIZED SCENARIO NAME ABORTS RATHER THAN
021400*    SILENTLY DEFAULTING TO NORMAL, SO A MIS-PUNCHED CARD CANNOT
021500*    PRODUCE AN UNDER-STRESSED RUN THAT LOOKS LIKE A REAL ONE.
021600 1000-READ-SCENARIO-PARM.
021700     OPEN INPUT SCENARIO-PARM-FILE
021800     IF NOT WS-SCNPARM-OK
021900         DISPLAY "SCENARIO - OPEN FAILED ON SCNPARM, STATUS "
022000             WS-SCNPARM-STATUS
022100         STOP RUN
022200     END-IF
022300     READ SCENARIO-PARM-FILE INTO WS-SCENARIO-NAME
022400         AT END
022500             DISPLAY "SCENARIO - SCNPARM CARD MISSING, RUN ABORTED"
022600             STOP RUN
022700     END-READ
022800     CLOSE SCENARIO-PARM-FILE
022900*    WR-0872 - ECHO THE CARD BACK IN TWO HALVES SO A TRAILING-
023000*    BLANK TYPO IS VISIBLE ON THE SYSOUT RATHER THAN HIDDEN
023100*    INSIDE A SINGLE 18-BYTE DISPLAY.
023200     DISPLAY "SCENARIO - SCNPARM CARD ECHO " WS-SN-FIRST-HALF
023300         "/" WS-SN-SECOND-HALF
023400     IF NOT WS-SCENARIO-IS-NORMAL
023500         AND NOT WS-SCENARIO-IS-TRANS-STRESS
023600         AND NOT WS-SCENARIO-IS-PHYS-STRESS
023700         DISPLAY "SCENARIO - UNKNOWN SCENARIO NAME ON SCNPARM: "
023800             WS-SCENARIO-NAME
023900         DISPLAY "SCENARIO - VALID NAMES ARE NORMAL, "
024000             "TRANSITION STRESS, PHYSICAL STRESS"
024100         STOP RUN
024200     END-IF
024300     .

024400 1100-READ-FIRM-MASTER.
024500     READ FIRM-MASTER-FILE
024600         AT END
024700             SET WS-FIRMMSTR-EOF TO TRUE
024800     END-READ
024900     .

025000*    PER-FIRM CONTROLLER - COPIES THE FIRM-MASTER FIELDS ACROSS
025100*    UNCHANGED, THEN APPLIES THE SCENARIO-SPECIFIC ADJUSTMENTS
025200*    BELOW.  NORMAL MAKES NO ADJUSTMENT AT ALL - THE RECORD IS
025300*    WRITTEN BACK OUT AS A STRAIGHT COPY, WHICH IS WHY THE
025400*    OPERATOR RUNS THIS STEP A SECOND TIME WITH NORMAL ON THE
025500*    CARD TO PRODUCE THE UN-STRESSED ADJNORM BASELINE.
025600 2000-APPLY-SCENARIO-ADJUST.
025700     ADD 1 TO WS-FIRM-COUNT
025800     MOVE FM-TICKER        TO AR-TICKER
025900     MOVE FM-DEBT-EQUITY   TO AR-DEBT-EQUITY
026000     MOVE FM-INT-COVERAGE  TO AR-INT-COVERAGE
026100     MOVE FM-CARBON-IMPACT TO AR-CARBON-IMPACT
026200     MOVE FM-EMISSIONS-TREND TO AR-EMISSIONS-TREND
026300     MOVE FM-SOCIAL-SCORE  TO AR-SOCIAL-SCORE
026400     MOVE FM-GOV-SCORE     TO AR-GOV-SCORE
026500     MOVE FM-TOTAL-ASSETS  TO AR-TOTAL-ASSETS
026600     MOVE FM-INDUSTRY      TO AR-INDUSTRY
026700     MOVE WS-SCENARIO-NAME TO AR-SCENARIO-NAME
026800*    TRANSITION STRESS PER RM-91-07: A DISORDERLY CARBON-PRICING
026900*    SHOCK RAISES CARBON COST 50 PERCENT AND DRAGS EMISSIONS-
027000*    TREND AND GOV-SCORE DOWN WITH IT (HIGHER CARBON COST MEANS
027100*    A WORSE YEAR-OVER-YEAR TREND NUMBER AND A GOVERNANCE HIT
027200*    FROM THE TRANSITION-READINESS PENALTY).  PHYSICAL STRESS
027300*    PER THE SAME SPEC MODELS A CLIMATE-DAMAGE EVENT: INTEREST
027400*    COVERAGE DROPS 10 PERCENT AS EARNINGS ARE HIT, AND BOTH
027500*    SOCIAL-SCORE AND EMISSIONS-TREND TAKE A FLAT-POINT PENALTY.
027600*    NORMAL DELIBERATELY DOES NOTHING - SEE THE 2000 BANNER.
027700     EVALUATE TRUE
027800         WHEN WS-SCENARIO-IS-NORMAL
027900             CONTINUE
028000         WHEN WS-SCENARIO-IS-TRANS-STRESS
028100             COMPUTE AR-CARBON-IMPACT ROUNDED =
028200                 FM-CARBON-IMPACT * 1.5
028300             ADD 10 TO AR-EMISSIONS-TREND
028400             SUBTRACT 5 FROM AR-GOV-SCORE
028500         WHEN WS-SCENARIO-IS-PHYS-STRESS
028600             COMPUTE AR-INT-COVERAGE ROUNDED =
028700                 FM-INT-COVERAGE * 0.9
028800             SUBTRACT 10 FROM AR-SOCIAL-SCORE
028900             SUBTRACT 5 FROM AR-EMISSIONS-TREND
029000     END-EVALUATE
029100     PERFORM 3000-CAP-ESG-VALUES
029200     PERFORM 4000-SET-HIGH-EMITTER-FLAG
029300     WRITE ADJUSTED-FIRM-RECORD
029400     PERFORM 1100-READ-FIRM-MASTER
029500     .

029600*    WR-0319, AF-93-22 - THE STRESS ADJUSTMENTS ABOVE CAN PUSH A
029700*    VALUE PAST ITS DOCUMENTED RANGE (E.G. A SOCIAL-SCORE OF 95
029800*    LOSES 10 UNDER PHYSICAL STRESS AND IS FINE, BUT ONE OF 5
029900*    WOULD GO NEGATIVE WITHOUT THIS CLAMP).  EACH OF THE THREE
030000*    CAPPED FIELDS GETS AN INDEPENDENT LOW/HIGH PAIR OF CHECKS.
030100 3000-CAP-ESG-VALUES.
030200     IF AR-SOCIAL-SCORE LESS 0
030300         MOVE 0 TO AR-SOCIAL-SCORE
030400     END-IF
030500     IF AR-SOCIAL-SCORE GREATER 100
030600         MOVE 100 TO AR-SOCIAL-SCORE
030700     END-IF
030800     IF AR-GOV-SCORE LESS 0
030900         MOVE 0 TO AR-GOV-SCORE
031000     END-IF
031100     IF AR-GOV-SCORE GREATER 100
031200         MOVE 100 TO AR-GOV-SCORE
031300     END-IF
031400     IF AR-EMISSIONS-TREND LESS -50
031500         MOVE -50 TO AR-EMISSIONS-TREND
031600     END-IF
031700     IF AR-EMISSIONS-TREND GREATER 50
031800         MOVE 50 TO AR-EMISSIONS-TREND
031900     END-IF
032000     .

032100*    WR-0716 - TESTED AGAINST THE POST-SCENARIO AR-CARBON-IMPACT,
032200*    NOT THE RAW FM-CARBON-IMPACT, SO A FIRM PUSHED OVER 500 BY
032300*    THE TRANSITION-STRESS MULTIPLIER IS CORRECTLY FLAGGED.
032400 4000-SET-HIGH-EMITTER-FLAG.
032500     IF AR-CARBON-IMPACT GREATER 500
032600         MOVE "Y" TO AR-HIGH-EMITTER
032700     ELSE
032800         MOVE "N" TO AR-HIGH-EMITTER
032900     END-IF
033000     .

033100*    WR-0872 - OPERATOR SYSOUT LINE NAMES THE SCENARIO APPLIED
033200*    THIS RUN, SO THE JOB LOG ALONE IS ENOUGH TO TELL WHICH OF
033300*    THE TWO PER-CYCLE RUNS PRODUCED A GIVEN ADJOUT FILE.
033400 9900-END-OF-JOB.
033500     DISPLAY "SCENARIO - " WS-FIRM-COUNT " FIRMS ADJUSTED UNDER "
033600         WS-SCENARIO-NAME
033700     STOP RUN.
