000100******************************************************************
000200* PROGRAM:   RISK-REPORT-EXPORTER                                *
000300* MEMBER:    ESGR.RPTEXPRT                                       *
000400* PURPOSE:   READS THE SCENARIO RISK-RESULT FILE, HOLDS ALL TEN    *
000500*            FIRMS IN A WORKING-STORAGE TABLE, RANKS THEM          *
000600*            DESCENDING BY RISK-SCORE, AND PRINTS THE FIRM-LEVEL    *
000700*            EBA ESG RISK REPORT FOR THE SCENARIO JUST SCORED.      *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. RISK-REPORT-EXPORTER.
001100 AUTHOR. R. SHREENIVASAN.
001200 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001300 DATE-WRITTEN. 08/22/1991.
001400 DATE-COMPILED.
001500 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
001600******************************************************************
001700* CHANGE LOG                                                     *
001800*-----------------------------------------------------------------
001900* DATE       BY   REQUEST    DESCRIPTION                         *
002000*-----------------------------------------------------------------
002100* 08/22/91   RSH  WR-0125    ORIGINAL WRITE-UP.  IN-MEMORY RANK    *
002200*                            AND PRINT, PER RISK MODELLING SPEC    *
002300*                            RM-91-07.  NO SORT VERB USED - TABLE   *
002400*                            NEVER EXCEEDS TEN ENTRIES.             *
002500* 03/11/92   JPK  WR-0207    EMISSIONS-TREND NOW PRINTED WITH A     *
002600*                            SIGNED PERCENT SUFFIX PER RC-92-03.     *
002700* 07/19/93   MDT  WR-0321    STRESS-CAPITAL NOW PRINTED IN WHOLE     *
002800*                            EURO-MILLIONS, PER AUDIT FINDING        *
002900*                            AF-93-22.                               *
003000* 01/05/95   RSH  WR-0458    SCENARIO NAME NOW CARRIED INTO THE      *
003100*                            REPORT TITLE LINE FROM THE FIRST        *
003200*                            RISK-RESULT-RECORD READ.                *
003300* 11/30/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR    *
003400*                            FIELDS IN THIS MEMBER.  NO CHANGE       *
003500*                            REQUIRED, SIGNED OFF PER Y2K-0091.      *
003600* 03/08/99   CAL  WR-0606    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.  *
003700* 06/14/01   DNT  WR-0718    RANKING CONFIRMED AS A STRAIGHT         *
003800*                            DESCENDING BUBBLE-SORT ON RISK-SCORE,   *
003900*                            TIES BROKEN BY ORIGINAL READ ORDER.     *
004000* 10/02/02   DNT  WR-0791    COLUMN HEADINGS AND SPACING ALIGNED     *
004100*                            TO THE STANDARD RISK-COMMITTEE PRINT    *
004200*                            LAYOUT RL-02-04.                        *
004300* 04/17/04   SAW  WR-0863    NO CONTROL BREAKS AND NO REPORT TOTAL   *
004400*                            LINE CONFIRMED PER RC-04-02 - THE       *
004500*                            PORTFOLIO SUMMARY CARRIES THE TOTALS.   *
004600* 05/12/04   SAW  WR-0867    SORT PASS NOW SKIPPED VIA GO TO WHEN    *
004700*                            THE SELECTION HAS FEWER THAN TWO FIRMS  *
004800*                            PER QA FINDING QA-04-06.                *
004900* 06/03/04   SAW  WR-0876    QA-04-09 - HEADING-LINE-1 AND DETAIL-   *
005000*                            LINE REBUDGETED TO 80 BYTES EACH - THE  *
005100*                            OLD 90/84-BYTE LAYOUTS WERE TRUNCATING  *
005200*                            ON THE WRITE FROM.  STRCAP WIDENED AND  *
005300*                            ITS STRING NOW CARRIES ON OVERFLOW.     *
005400*                            SCORE, CHANGE, CARBON AND STRESS-       *
005500*                            CAPITAL NOW ROUNDED HALF-UP THROUGH A   *
005600*                            WHOLE-PRECISION CELL BEFORE THE MOVE    *
005700*                            INTO THEIR EDITED FIELDS INSTEAD OF     *
005800*                            TRUNCATING.  ADDED UPSI-0 DRIVER-TRACE  *
005900*                            SWITCH AND WIRED UP WORK-COUNTERS-ALT,  *
006000*                            RISK-ENTRY-ALT AND HOLD-ENTRY-ALT SO    *
006100*                            THE SYSOUT TRACES DESCRIBED IN THEIR    *
006200*                            COMMENTS ACTUALLY FIRE.                 *
006300* 08/10/04   SAW  WR-0912    3100-WRITE-ONE-DETAIL-LINE NEVER         *
006400*                            ACTUALLY ROUTED SCORE/CHANGE/CARBON/       *
006500*                            STRCAP THROUGH THE WHOLE-PRECISION         *
006600*                            WORK CELLS DECLARED UNDER WR-0876 -        *
006700*                            THE ORIGINAL MOVES WENT STRAIGHT FROM      *
006800*                            THE 4-DECIMAL TABLE CELLS INTO THE         *
006900*                            2-DECIMAL EDITED FIELDS, TRUNCATING        *
007000*                            RATHER THAN ROUNDING.  NOW COMPUTED        *
007100*                            ROUNDED THROUGH WS-SCORE-WHOLE ETC         *
007200*                            AS THE CHANGE LOG ALREADY CLAIMED.         *
007300******************************************************************
007400*    ENVIRONMENT DIVISION - ONE RISKRSLT INPUT (THE SCENARIO-
007500*    UNDER-REVIEW SCORING RUN'S OUTPUT), ONE RISKRPT PRINT
007600*    OUTPUT.  UPSI-0 IS THE SAME OPERATOR DRIVER-TRACE SWITCH
007700*    CONVENTION USED IN RISKSCOR, HERE TRACING THE BUBBLE-SORT
007800*    SWAPS INSTEAD OF THE WEIGHTED DRIVERS.
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 IS WS-DRIVER-TRACE-SWITCH
008400         ON STATUS IS WS-DRIVER-TRACE-ON.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT RISK-RESULT-FILE ASSIGN TO "RISKRSLT"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-RISKRSLT-STATUS.
009000     SELECT RISK-REPORT-FILE ASSIGN TO "RISKRPT"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-RISKRPT-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    RISK-RESULT-RECORD - SAME LAYOUT RISKSCOR WRITES, READ
009600*    WHOLE INTO WS-RISK-TABLE AT 1000 BEFORE ANY SORTING OR
009700*    PRINTING BEGINS.
009800 FD  RISK-RESULT-FILE
009900     RECORDING MODE IS F.
010000 01  RISK-RESULT-RECORD.
010100     05  RR-TICKER                    PIC X(8).
010200     05  RR-INDUSTRY                    PIC X(18).
010300     05  RR-RISK-SCORE                  PIC S9(1)V9(4)
010400             SIGN IS TRAILING SEPARATE.
010500     05  RR-RISK-LEVEL                  PIC X(09).
010600     05  RR-RISK-CHANGE                 PIC S9(1)V9(4)
010700             SIGN IS TRAILING SEPARATE.
010800     05  RR-CARBON-IMPACT                PIC S9(5)V9(2)
010900             SIGN IS TRAILING SEPARATE.
011000     05  RR-EMISSIONS-TREND              PIC S9(3)
011100             SIGN IS TRAILING SEPARATE.
011200     05  RR-SOCIAL-SCORE                 PIC S9(3)
011300             SIGN IS TRAILING SEPARATE.
011400     05  RR-GOV-SCORE                    PIC S9(3)
011500             SIGN IS TRAILING SEPARATE.
011600     05  RR-STRESS-CAPITAL               PIC S9(13)V9(2)
011700             SIGN IS TRAILING SEPARATE.
011800     05  RR-HIGH-EMITTER                 PIC X(01).
011900     05  RR-DEBT-IMPACT                  PIC S9(1)V9(4)
012000             SIGN IS TRAILING SEPARATE.
012100     05  RR-INTEREST-IMPACT              PIC S9(1)V9(4)
012200             SIGN IS TRAILING SEPARATE.
012300     05  RR-CARBON-SCORE                 PIC S9(1)V9(4)
012400             SIGN IS TRAILING SEPARATE.
012500     05  RR-EMTREND-IMPACT               PIC S9(1)V9(4)
012600             SIGN IS TRAILING SEPARATE.
012700     05  RR-SOCIAL-IMPACT                PIC S9(1)V9(4)
012800             SIGN IS TRAILING SEPARATE.
012900     05  RR-GOV-IMPACT                   PIC S9(1)V9(4)
013000             SIGN IS TRAILING SEPARATE.
013100     05  RR-SCENARIO-NAME                 PIC X(18).
013200     05  FILLER                          PIC X(08).
013300*    ONE FLAT 80-BYTE PRINT LINE - TITLE, BLANK, HEADING AND
013400*    EACH DETAIL ROW ARE ALL MOVED IN WHOLE BEFORE THE WRITE.
013500 FD  RISK-REPORT-FILE
013600     RECORDING MODE IS F.
013700 01  RISK-REPORT-LINE                    PIC X(80).
013800 WORKING-STORAGE SECTION.
013900*    WR-0912 - RISKRSLT-STATUS MOVED TO THE 77 LEVEL.  A BARE
014000*    FILE-STATUS CELL WITH NO SUBORDINATE FIELDS DOES NOT NEED
014100*    THE 01-LEVEL GROUP HEADER THE REST OF THIS MEMBER CARRIES.
014200 77  WS-RISKRSLT-STATUS             PIC X(02) VALUE "00".
014300     88  WS-RISKRSLT-OK                       VALUE "00".
014400     88  WS-RISKRSLT-EOF                      VALUE "10".
014500 01  WS-RISKRPT-STATUS              PIC X(02) VALUE "00".
014600     88  WS-RISKRPT-OK                        VALUE "00".
014700*    WS-OUTER-IDX/WS-INNER-IDX DRIVE THE BUBBLE-SORT PASSES AT
014800*    2100/2200; WS-SWAP-COUNT TELLS 2100 WHETHER ANOTHER PASS IS
014900*    NEEDED.  ALL FOUR ARE COMP PER SHOP STANDARD.
015000 01  WS-WORK-COUNTERS.
015100     05  WS-FIRM-COUNT             COMP PIC S9(4) VALUE ZERO.
015200     05  WS-OUTER-IDX              COMP PIC S9(4).
015300     05  WS-INNER-IDX              COMP PIC S9(4).
015400     05  WS-SWAP-COUNT             COMP PIC S9(4) VALUE ZERO.
015500*    ALPHA VIEW OF THE FOUR SUBSCRIPT/COUNTER CELLS, FOR A ONE-LINE
015600*    OPERATOR SYSOUT DUMP AT THE END OF THE RUN.
015700 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
015800                                   PIC X(16).
015900*    WR-0458 - CAPTURED FROM THE FIRST RECORD READ, SINCE EVERY
016000*    RECORD IN A GIVEN RISKRSLT FILE CARRIES THE SAME SCENARIO.
016100 01  WS-SCENARIO-TITLE              PIC X(18) VALUE SPACES.
016200*    BUBBLE-SORT CONTINUATION SWITCH - SET TO "Y" BEFORE THE
016300*    FIRST PASS, FLIPPED TO "N" BY 2100 ONCE A FULL PASS MAKES
016400*    NO SWAPS.
016500 01  WS-SORT-SWITCH                 PIC X(01) VALUE "Y".
016600     88  WS-MORE-SWAPS-POSSIBLE           VALUE "Y".
016700     88  WS-NO-MORE-SWAPS                 VALUE "N".
016800*    HOLDS ALL TEN FIRMS FOR THE RUN - WR-0125 CHOSE AN IN-
016900*    MEMORY TABLE AND BUBBLE SORT OVER THE SORT VERB SINCE THE
017000*    TABLE NEVER EXCEEDS TEN ENTRIES.
017100 01  WS-RISK-TABLE.
017200     05  WS-RISK-ENTRY OCCURS 10 TIMES INDEXED BY WS-RT-IDX.
017300         10  WT-TICKER                PIC X(8).
017400         10  WT-INDUSTRY                PIC X(18).
017500         10  WT-RISK-SCORE               PIC S9(1)V9(4)
017600                 SIGN IS TRAILING SEPARATE.
017700         10  WT-RISK-LEVEL               PIC X(09).
017800         10  WT-RISK-CHANGE              PIC S9(1)V9(4)
017900                 SIGN IS TRAILING SEPARATE.
018000         10  WT-CARBON-IMPACT             PIC S9(5)V9(2)
018100                 SIGN IS TRAILING SEPARATE.
018200         10  WT-EMISSIONS-TREND           PIC S9(3)
018300                 SIGN IS TRAILING SEPARATE.
018400         10  WT-SOCIAL-SCORE              PIC S9(3)
018500                 SIGN IS TRAILING SEPARATE.
018600         10  WT-GOV-SCORE                 PIC S9(3)
018700                 SIGN IS TRAILING SEPARATE.
018800         10  WT-STRESS-CAPITAL-M          PIC S9(9)V9(2)
018900                 SIGN IS TRAILING SEPARATE.
019000*    TABLE-AS-ALPHA LETS THE SYSOUT DUMP PRINT ONE RISK-TABLE ROW
019100*    AS A FLAT STRING IF THE RANKING EVER NEEDS TO BE TRACED BY
019200*    HAND AGAINST THE RISKRSLT FILE.
019300 01  WS-RISK-ENTRY-ALT REDEFINES WS-RISK-ENTRY PIC X(75)
019400                                   OCCURS 10 TIMES.
019500 01  WS-HOLD-ENTRY.
019600     05  WH-TICKER                    PIC X(8).
019700     05  WH-INDUSTRY                    PIC X(18).
019800     05  WH-RISK-SCORE                   PIC S9(1)V9(4)
019900             SIGN IS TRAILING SEPARATE.
020000     05  WH-RISK-LEVEL                   PIC X(09).
020100     05  WH-RISK-CHANGE                  PIC S9(1)V9(4)
020200             SIGN IS TRAILING SEPARATE.
020300     05  WH-CARBON-IMPACT                 PIC S9(5)V9(2)
020400             SIGN IS TRAILING SEPARATE.
020500     05  WH-EMISSIONS-TREND               PIC S9(3)
020600             SIGN IS TRAILING SEPARATE.
020700     05  WH-SOCIAL-SCORE                  PIC S9(3)
020800             SIGN IS TRAILING SEPARATE.
020900     05  WH-GOV-SCORE                     PIC S9(3)
021000             SIGN IS TRAILING SEPARATE.
021100     05  WH-STRESS-CAPITAL-M              PIC S9(9)V9(2)
021200             SIGN IS TRAILING SEPARATE.
021300*    HOLD-AREA-ALT REDEFINES THE SWAP HOLD AREA AS ONE FLAT ALPHA
021400*    STRING SO THE BUBBLE-SORT SWAP CAN BE TRACED ON A SYSOUT DUMP
021500*    WITHOUT UNPACKING EACH SIGNED FIELD BY HAND.
021600 01  WS-HOLD-ENTRY-ALT REDEFINES WS-HOLD-ENTRY PIC X(72).
021700*    REPORT TITLE LINE - WR-0458'S SCENARIO NAME IS STRING'D
021800*    INTO WS-T-TEXT AT 3000 BEFORE THE WRITE.
021900 01  WS-TITLE-LINE.
022000     05  FILLER                        PIC X(05) VALUE SPACES.
022100     05  WS-T-TEXT                     PIC X(40) VALUE SPACES.
022200     05  FILLER                        PIC X(35) VALUE SPACES.
022300* WR-0876 - HEADING-LINE-1 AND DETAIL-LINE WERE BUDGETED TO 90 AND 84
022400* BYTES AGAINST AN 80-BYTE RISK-REPORT-LINE - WRITE FROM TRUNCATED THE
022500* "STRCAP" HEADING AND THE STRCAP DETAIL COLUMN.  BOTH LINES REBUDGETED
022600* BELOW TO 80 BYTES EACH, COLUMN FOR COLUMN, PER QA FINDING QA-04-09.
022700 01  WS-HEADING-LINE-1.
022800     05  FILLER                        PIC X(08) VALUE "TICKER".
022900     05  FILLER                        PIC X(01) VALUE SPACES.
023000     05  FILLER                        PIC X(13) VALUE "INDUSTRY".
023100     05  FILLER                        PIC X(01) VALUE SPACES.
023200     05  FILLER                        PIC X(06) VALUE "SCORE".
023300     05  FILLER                        PIC X(01) VALUE SPACES.
023400     05  FILLER                        PIC X(09) VALUE "LEVEL".
023500     05  FILLER                        PIC X(01) VALUE SPACES.
023600     05  FILLER                        PIC X(05) VALUE "CHNG".
023700     05  FILLER                        PIC X(01) VALUE SPACES.
023800     05  FILLER                        PIC X(06) VALUE "CARBON".
023900     05  FILLER                        PIC X(01) VALUE SPACES.
024000     05  FILLER                        PIC X(06) VALUE "EMTRD".
024100     05  FILLER                        PIC X(01) VALUE SPACES.
024200     05  FILLER                        PIC X(03) VALUE "SOC".
024300     05  FILLER                        PIC X(01) VALUE SPACES.
024400     05  FILLER                        PIC X(03) VALUE "GOV".
024500     05  FILLER                        PIC X(01) VALUE SPACES.
024600     05  FILLER                        PIC X(12) VALUE "STRCAP".
024700 01  WS-DETAIL-LINE.
024800     05  WS-D-TICKER                   PIC X(08).
024900     05  FILLER                        PIC X(01) VALUE SPACES.
025000     05  WS-D-INDUSTRY                 PIC X(13).
025100     05  FILLER                        PIC X(01) VALUE SPACES.
025200     05  WS-D-SCORE                    PIC Z9.99-.
025300     05  FILLER                        PIC X(01) VALUE SPACES.
025400     05  WS-D-LEVEL                    PIC X(09).
025500     05  FILLER                        PIC X(01) VALUE SPACES.
025600     05  WS-D-CHANGE                   PIC +9.99.
025700     05  FILLER                        PIC X(01) VALUE SPACES.
025800     05  WS-D-CARBON                   PIC ZZZZ9-.
025900     05  FILLER                        PIC X(01) VALUE SPACES.
026000     05  WS-D-EMTREND                  PIC X(06).
026100     05  FILLER                        PIC X(01) VALUE SPACES.
026200     05  WS-D-SOCIAL                   PIC ZZ9.
026300     05  FILLER                        PIC X(01) VALUE SPACES.
026400     05  WS-D-GOV                      PIC ZZ9.
026500     05  FILLER                        PIC X(01) VALUE SPACES.
026600*    STRCAP WIDENED FROM 10 TO 12 - THE STRING BELOW WRITES "EUR" PLUS
026700*    AN 8-CHARACTER EDITED AMOUNT PLUS "M", 12 CHARACTERS IN ALL.
026800     05  WS-D-STRCAP                   PIC X(12).
026900*    WR-0207 - SIGNED PERCENT SUFFIX WORK CELL FOR EMISSIONS-
027000*    TREND; STRCAP-EDIT IS THE COMMA-EDITED WHOLE-EURO-MILLIONS
027100*    WORK CELL BEHIND THE "EUR...M" DETAIL COLUMN.
027200 01  WS-EMTREND-EDIT                   PIC +ZZ9.
027300 01  WS-STRCAP-EDIT                    PIC ----,ZZ9.
027400*    THE TWO CELLS BELOW HOLD THE RISK-CHANGE AND CARBON-IMPACT
027500*    AMOUNTS ROUNDED HALF-UP TO THE DETAIL LINE'S DISPLAY PRECISION
027600*    BEFORE THE MOVE INTO AN EDITED FIELD - A MOVE BETWEEN NUMERIC-
027700*    EDITED ITEMS TRUNCATES RATHER THAN ROUNDS.
027800 01  WS-SCORE-WHOLE                    PIC S9(1)V9(2)
027900         SIGN IS TRAILING SEPARATE.
028000 01  WS-CHANGE-WHOLE                   PIC S9(1)V9(2)
028100         SIGN IS TRAILING SEPARATE.
028200 01  WS-CARBON-WHOLE                   PIC S9(5)
028300         SIGN IS TRAILING SEPARATE.
028400 01  WS-STRCAP-WHOLE                   PIC S9(9)
028500         SIGN IS TRAILING SEPARATE.
028600******************************************************************
028700* PROCEDURE DIVISION OVERVIEW                                    *
028800*   0000-MAIN-LINE           OPEN/CLOSE, DRIVES THE THREE STAGES *
028900*   1000-LOAD-RISK-RESULTS   TABLE LOAD FROM RISKRSLT             *
029000*   2000-SORT-BY-RISK-SCORE  DESCENDING BUBBLE SORT               *
029100*   2100-BUBBLE-PASS         ONE FULL PASS, COUNTS SWAPS          *
029200*   2200-COMPARE-ADJACENT    ONE ADJACENT-PAIR COMPARE            *
029300*   2300-SWAP-ENTRIES        ONE SWAP VIA THE HOLD AREA           *
029400*   3000-WRITE-FIRM-REPORT   TITLE/HEADING/DETAIL LINES           *
029500*   3100-WRITE-ONE-DETAIL-LINE  ONE FIRM'S PRINT LINE             *
029600*   9900-END-OF-JOB         OPERATOR SYSOUT, STOP RUN             *
029700******************************************************************
029800 PROCEDURE DIVISION.
029900*    STEP 1 - OPEN BOTH FILES, BAIL ON EITHER OPEN FAILURE.
030000 0000-MAIN-LINE.
030100     OPEN INPUT RISK-RESULT-FILE
030200     IF NOT WS-RISKRSLT-OK
030300         DISPLAY "RPTEXPRT - OPEN FAILED ON RISKRSLT, STATUS "
030400             WS-RISKRSLT-STATUS
030500         STOP RUN
030600     END-IF
030700     OPEN OUTPUT RISK-REPORT-FILE
030800     IF NOT WS-RISKRPT-OK
030900         DISPLAY "RPTEXPRT - OPEN FAILED ON RISKRPT, STATUS "
031000             WS-RISKRPT-STATUS
031100         STOP RUN
031200     END-IF
031300*    STEP 2 - LOAD, SORT, PRINT, IN THAT ORDER - RISKRSLT IS
031400*    CLOSED AS SOON AS THE TABLE IS LOADED SINCE NOTHING AFTER
031500*    THIS POINT NEEDS THE FILE ITSELF AGAIN.
031600     PERFORM 1000-LOAD-RISK-RESULTS
031700     CLOSE RISK-RESULT-FILE
031800     PERFORM 2000-SORT-BY-RISK-SCORE THRU 2000-SORT-BY-RISK-SCORE-EXIT
031900*    STEP 3 - PRINT, CLOSE, OPERATOR SYSOUT.
032000     PERFORM 3000-WRITE-FIRM-REPORT
032100     CLOSE RISK-REPORT-FILE
032200     PERFORM 9900-END-OF-JOB.

032300*    LOADS ALL RISKRSLT RECORDS INTO WS-RISK-TABLE BY POSITION -
032400*    SEE 1200 BELOW FOR THE FIRST-RECORD SCENARIO-TITLE CAPTURE.
032500 1000-LOAD-RISK-RESULTS.
032600     PERFORM 1100-READ-RISK-RESULT
032700     PERFORM 1200-STORE-ONE-RESULT
032800         UNTIL WS-RISKRSLT-EOF
032900     .

033000 1100-READ-RISK-RESULT.
033100     READ RISK-RESULT-FILE
033200         AT END
033300             SET WS-RISKRSLT-EOF TO TRUE
033400     END-READ
033500     .

033600*    WR-0321 - STRESS-CAPITAL IS CONVERTED TO WHOLE EURO-
033700*    MILLIONS HERE, ONCE, AT LOAD TIME, RATHER THAN AT PRINT
033800*    TIME - SIMPLER THAN RE-DERIVING IT FOR EVERY SORT COMPARE.
033900 1200-STORE-ONE-RESULT.
034000     ADD 1 TO WS-FIRM-COUNT
034100     IF WS-FIRM-COUNT EQUAL 1
034200         MOVE RR-SCENARIO-NAME TO WS-SCENARIO-TITLE
034300     END-IF
034400     SET WS-RT-IDX TO WS-FIRM-COUNT
034500     MOVE RR-TICKER          TO WT-TICKER(WS-RT-IDX)
034600     MOVE RR-INDUSTRY        TO WT-INDUSTRY(WS-RT-IDX)
034700     MOVE RR-RISK-SCORE      TO WT-RISK-SCORE(WS-RT-IDX)
034800     MOVE RR-RISK-LEVEL      TO WT-RISK-LEVEL(WS-RT-IDX)
034900     MOVE RR-RISK-CHANGE     TO WT-RISK-CHANGE(WS-RT-IDX)
035000     MOVE RR-CARBON-IMPACT   TO WT-CARBON-IMPACT(WS-RT-IDX)
035100     MOVE RR-EMISSIONS-TREND TO WT-EMISSIONS-TREND(WS-RT-IDX)
035200     MOVE RR-SOCIAL-SCORE    TO WT-SOCIAL-SCORE(WS-RT-IDX)
035300     MOVE RR-GOV-SCORE       TO WT-GOV-SCORE(WS-RT-IDX)
035400     COMPUTE WT-STRESS-CAPITAL-M(WS-RT-IDX) ROUNDED =
035500         RR-STRESS-CAPITAL / 1000000
035600     PERFORM 1100-READ-RISK-RESULT
035700     .

035800* WR-0867 - A ONE-FIRM (OR EMPTY) SELECTION RUN NEEDS NO SORT PASS -
035900* SKIP STRAIGHT TO THE EXIT PARAGRAPH RATHER THAN ENTERING A BUBBLE
036000* PASS THAT WOULD COMPARE A SINGLE TABLE ROW AGAINST ITSELF.
036100 2000-SORT-BY-RISK-SCORE.
036200     IF WS-FIRM-COUNT LESS THAN 2
036300         GO TO 2000-SORT-BY-RISK-SCORE-EXIT
036400     END-IF
036500     SET WS-MORE-SWAPS-POSSIBLE TO TRUE
036600     PERFORM 2100-BUBBLE-PASS
036700         UNTIL WS-NO-MORE-SWAPS
036800     .
036900 2000-SORT-BY-RISK-SCORE-EXIT.
037000     EXIT.

037100*    WR-0718 - STRAIGHT DESCENDING BUBBLE SORT.  ONE FULL PASS
037200*    COMPARES EVERY ADJACENT PAIR; IF A FULL PASS MAKES NO SWAPS
037300*    THE TABLE IS FULLY SORTED AND 2000 STOPS CALLING THIS
037400*    PARAGRAPH.  TIES KEEP THEIR ORIGINAL READ ORDER SINCE A
037500*    STRICT LESS-THAN COMPARE NEVER SWAPS EQUAL SCORES.
037600 2100-BUBBLE-PASS.
037700     MOVE ZERO TO WS-SWAP-COUNT
037800     SET WS-OUTER-IDX TO 1
037900     PERFORM 2200-COMPARE-ADJACENT
038000         VARYING WS-OUTER-IDX FROM 1 BY 1
038100         UNTIL WS-OUTER-IDX GREATER THAN WS-FIRM-COUNT - 1
038200     IF WS-SWAP-COUNT EQUAL ZERO
038300         SET WS-NO-MORE-SWAPS TO TRUE
038400     END-IF
038500     .

038600*    ONE ADJACENT-PAIR COMPARE - SWAPS WHEN THE LEFT ENTRY'S
038700*    SCORE IS LOWER THAN THE RIGHT'S, SINCE THE TABLE SORTS
038800*    DESCENDING (HIGHEST RISK FIRST).
038900 2200-COMPARE-ADJACENT.
039000     SET WS-INNER-IDX TO WS-OUTER-IDX
039100     SET WS-RT-IDX TO WS-INNER-IDX
039200     IF WT-RISK-SCORE(WS-INNER-IDX)
039300             LESS THAN WT-RISK-SCORE(WS-INNER-IDX + 1)
039400         PERFORM 2300-SWAP-ENTRIES
039500         ADD 1 TO WS-SWAP-COUNT
039600     END-IF
039700     .

039800*    THREE-MOVE SWAP THROUGH WS-HOLD-ENTRY - COBB-STYLE, NO
039900*    TEMP VARIABLE SWAP OPERATOR EXISTS IN THIS DIALECT.  THE
040000*    TRACE DISPLAYS ARE GATED BY UPSI-0 LIKE RISKSCOR'S.
040100 2300-SWAP-ENTRIES.
040200     IF WS-DRIVER-TRACE-ON
040300         DISPLAY "RPTEXPRT - SWAP TRACE " WS-RISK-ENTRY-ALT(WS-INNER-IDX)
040400             " WITH " WS-RISK-ENTRY-ALT(WS-INNER-IDX + 1)
040500     END-IF
040600     MOVE WS-RISK-ENTRY(WS-INNER-IDX)     TO WS-HOLD-ENTRY
040700     IF WS-DRIVER-TRACE-ON
040800         DISPLAY "RPTEXPRT - HOLD AREA TRACE " WS-HOLD-ENTRY-ALT
040900     END-IF
041000     MOVE WS-RISK-ENTRY(WS-INNER-IDX + 1) TO WS-RISK-ENTRY(WS-INNER-IDX)
041100     MOVE WS-HOLD-ENTRY                   TO
041200             WS-RISK-ENTRY(WS-INNER-IDX + 1)
041300     .

041400*    TITLE, ONE BLANK LINE, COLUMN HEADINGS (WR-0791 LAYOUT),
041500*    THEN ONE DETAIL LINE PER FIRM IN SORTED (DESCENDING RISK)
041600*    ORDER.  NO CONTROL BREAKS AND NO REPORT TOTAL LINE HERE -
041700*    WR-0863 CONFIRMED PORTFSUM OWNS THE TOTALS.
041800 3000-WRITE-FIRM-REPORT.
041900     MOVE SPACES TO WS-TITLE-LINE
042000     STRING "EBA 2025 ESG RISK REPORT - " WS-SCENARIO-TITLE
042100         DELIMITED BY SIZE INTO WS-T-TEXT
042200     WRITE RISK-REPORT-LINE FROM WS-TITLE-LINE
042300     MOVE SPACES TO RISK-REPORT-LINE
042400     WRITE RISK-REPORT-LINE
042500     WRITE RISK-REPORT-LINE FROM WS-HEADING-LINE-1
042600     SET WS-RT-IDX TO 1
042700     PERFORM 3100-WRITE-ONE-DETAIL-LINE
042800         VARYING WS-RT-IDX FROM 1 BY 1
042900         UNTIL WS-RT-IDX GREATER THAN WS-FIRM-COUNT
043000     .

043100*    WR-0876 - A STRAIGHT MOVE FROM A 4-DECIMAL SIGNED NUMERIC
043200*    INTO A 2-DECIMAL NUMERIC-EDITED FIELD TRUNCATES RATHER THAN
043300*    ROUNDS, SO SCORE, CHANGE, CARBON AND STRCAP ARE EACH FIRST
043400*    COMPUTED ROUNDED INTO A WHOLE-PRECISION WORK CELL AND ONLY
043500*    THEN MOVED INTO THE EDITED DISPLAY FIELD.
043600 3100-WRITE-ONE-DETAIL-LINE.
043700     MOVE WT-TICKER(WS-RT-IDX)       TO WS-D-TICKER
043800     MOVE WT-INDUSTRY(WS-RT-IDX)     TO WS-D-INDUSTRY
043900     COMPUTE WS-SCORE-WHOLE ROUNDED = WT-RISK-SCORE(WS-RT-IDX)
044000     MOVE WS-SCORE-WHOLE              TO WS-D-SCORE
044100     MOVE WT-RISK-LEVEL(WS-RT-IDX)   TO WS-D-LEVEL
044200     COMPUTE WS-CHANGE-WHOLE ROUNDED = WT-RISK-CHANGE(WS-RT-IDX)
044300     MOVE WS-CHANGE-WHOLE             TO WS-D-CHANGE
044400     COMPUTE WS-CARBON-WHOLE ROUNDED = WT-CARBON-IMPACT(WS-RT-IDX)
044500     MOVE WS-CARBON-WHOLE             TO WS-D-CARBON
044600     MOVE WT-EMISSIONS-TREND(WS-RT-IDX) TO WS-EMTREND-EDIT
044700     STRING WS-EMTREND-EDIT DELIMITED BY SIZE "%"
044800         DELIMITED BY SIZE INTO WS-D-EMTREND
044900     MOVE WT-SOCIAL-SCORE(WS-RT-IDX) TO WS-D-SOCIAL
045000     MOVE WT-GOV-SCORE(WS-RT-IDX)    TO WS-D-GOV
045100     COMPUTE WS-STRCAP-WHOLE ROUNDED = WT-STRESS-CAPITAL-M(WS-RT-IDX)
045200     MOVE WS-STRCAP-WHOLE             TO WS-STRCAP-EDIT
045300     STRING "E" WS-STRCAP-EDIT DELIMITED BY SIZE "M"
045400         DELIMITED BY SIZE INTO WS-D-STRCAP
045500     WRITE RISK-REPORT-LINE FROM WS-DETAIL-LINE
045600     .

045700*    OPERATOR SYSOUT - FIRM COUNT, SCENARIO NAME, WORK COUNTERS.
045800 9900-END-OF-JOB.
045900     DISPLAY "RPTEXPRT - " WS-FIRM-COUNT " FIRMS RANKED AND PRINTED "
046000         "FOR SCENARIO " WS-SCENARIO-TITLE
046100     DISPLAY "RPTEXPRT - WORK COUNTERS (ALPHA) " WS-WORK-COUNTERS-ALT
046200     STOP RUN.
