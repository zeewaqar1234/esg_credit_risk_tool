000100******************************************************************
000200* PROGRAM:   CREDIT-RISK-SCORER                                  *
000300* MEMBER:    ESGR.RISKSCOR                                       *
000400* PURPOSE:   READS THE NORMAL-SCENARIO AND SELECTED-SCENARIO      *
000500*            ADJUSTED-FIRM FILES IN LOCKSTEP, COMPUTES THE SIX     *
000600*            WEIGHTED RISK-DRIVER CONTRIBUTIONS AND THE COMPOSITE  *
000700*            RISK SCORE PER FIRM UNDER THE SELECTED SCENARIO,       *
000800*            DERIVES THE STRESS-CAPITAL ESTIMATE AND THE RISK       *
000900*            CHANGE AGAINST THE NORMAL RUN, AND WRITES ONE           *
001000*            RISK-RESULT-RECORD PER FIRM.                            *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. CREDIT-RISK-SCORER.
001400 AUTHOR. R. SHREENIVASAN.
001500 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001600 DATE-WRITTEN. 07/08/1991.
001700 DATE-COMPILED.
001800 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
001900******************************************************************
002000* CHANGE LOG                                                     *
002100*-----------------------------------------------------------------
002200* DATE       BY   REQUEST    DESCRIPTION                         *
002300*-----------------------------------------------------------------
002400* 07/08/91   RSH  WR-0123    ORIGINAL WRITE-UP.  DEBT AND         *
002500*                            INTEREST-COVERAGE DRIVERS ONLY, PER   *
002600*                            RISK MODELLING SPEC RM-91-07.         *
002700* 03/11/92   JPK  WR-0206    CARBON, EMISSIONS-TREND, SOCIAL AND   *
002800*                            GOVERNANCE DRIVERS ADDED - SIX-DRIVER  *
002900*                            MODEL NOW COMPLETE.                   *
003000* 07/19/93   MDT  WR-0320    ALL DRIVER CONTRIBUTIONS AND THE      *
003100*                            COMPOSITE SCORE NOW ROUNDED TO FOUR    *
003200*                            DECIMALS AT EACH STORED RESULT, PER    *
003300*                            AUDIT FINDING AF-93-22.                *
003400* 01/05/95   RSH  WR-0457    STRESS-CAPITAL FORMULA CHANGED TO      *
003500*                            RISK-SCORE TIMES TOTAL-ASSETS TIMES    *
003600*                            THE 45% LOSS-GIVEN-DEFAULT FACTOR.     *
003700* 11/30/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR  *
003800*                            FIELDS IN THIS MEMBER.  NO CHANGE     *
003900*                            REQUIRED, SIGNED OFF PER Y2K-0091.   *
004000* 03/08/99   CAL  WR-0605    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.*
004100* 06/14/01   DNT  WR-0717    RISK-LEVEL THRESHOLD CONFIRMED AT     *
004200*                            0.40 PER UPDATED RISK SPEC.           *
004300* 10/02/02   DNT  WR-0790    RISK-CHANGE NOW COMPUTED AGAINST THE   *
004400*                            NORMAL-SCENARIO TABLE LOADED AT START  *
004500*                            OF RUN INSTEAD OF A SECOND FILE PASS.  *
004600* 04/17/04   SAW  WR-0862    RECORD WIDENED - SIX DRIVER-           *
004700*                            CONTRIBUTION CELLS ADDED FOR THE       *
004800*                            REPORT EXPORTER'S DRILL-DOWN SCREEN.   *
004900* 06/03/04   SAW  WR-0873    QA-04-09 - MOVE SPACES TO FILLER IN    *
005000*                            RISK-RESULT-RECORD WAS ILLEGAL, FILLER  *
005100*                            IS UNADDRESSABLE - TRAILING FILLER      *
005200*                            RENAMED RR-RECORD-FILLER WITH VALUE     *
005300*                            SPACES, MOVE REMOVED.  ADDED UPSI-0      *
005400*                            DRIVER-TRACE SWITCH AND WIRED UP THE     *
005500*                            THREE ALPHA-VIEW REDEFINES SO THE        *
005600*                            SYSOUT TRACES DESCRIBED IN THEIR          *
005700*                            COMMENTS ACTUALLY FIRE.                  *
005800* 08/10/04   SAW  WR-0912    WS-DRIVER-COMPONENTS-ALT WAS REFERENCED   *
005900*                            BY THE DRIVER TRACE DISPLAY IN 2100 BUT   *
006000*                            WAS NEVER ACTUALLY DECLARED - ADDED AS    *
006100*                            THE THIRD OF THE THREE ALPHA REDEFINES    *
006200*                            PROMISED BY WR-0873 ABOVE.                *
006300******************************************************************
006400*    ENVIRONMENT DIVISION - TWO ADJUSTED-FIRM INPUTS READ IN
006500*    LOCKSTEP (NORMAL LOADED WHOLE INTO A TABLE AT STEP 1000,
006600*    STRESS READ RECORD-BY-RECORD AT 2000) PLUS ONE RISK-RESULT
006700*    OUTPUT.  UPSI-0 IS THE OPERATOR-SET DRIVER-TRACE SWITCH -
006800*    ON WHEN THE JCL TURNS BIT 0 ON, FOR DEBUGGING A SCORE THAT
006900*    LOOKS WRONG WITHOUT RECOMPILING.
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 IS WS-DRIVER-TRACE-SWITCH
007500         ON STATUS IS WS-DRIVER-TRACE-ON.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*    ADJNORM - THE UN-STRESSED BASELINE, LOADED ENTIRELY INTO
007900*    WS-NORMAL-SCORE-TABLE BEFORE THE MAIN PASS BEGINS SO THE
008000*    RISK-CHANGE CALCULATION AT 2300 NEEDS NO SECOND FILE PASS
008100*    (SEE WR-0790).
008200     SELECT NORMAL-ADJUSTED-FILE ASSIGN TO "ADJNORM"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-ADJNORM-STATUS.
008500*    ADJSTRS - THE SCENARIO-UNDER-REVIEW FILE, DRIVES THE MAIN
008600*    PASS AND THE OUTPUT RECORD COUNT.
008700     SELECT STRESS-ADJUSTED-FILE ASSIGN TO "ADJSTRS"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-ADJSTRS-STATUS.
009000*    RISKRSLT - ONE RECORD PER FIRM, CONSUMED DOWNSTREAM BY
009100*    RPTEXPRT AND PORTFSUM.
009200     SELECT RISK-RESULT-FILE ASSIGN TO "RISKRSLT"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-RISKRSLT-STATUS.
009500 DATA DIVISION.
009600 FILE SECTION.
009700*    NORMAL-ADJUSTED-RECORD - THE NORMAL-SCENARIO OUTPUT OF
009800*    SCENARIO.  READ IN FULL AT 1000 TO BUILD THE BASELINE TABLE,
009900*    THEN NEVER TOUCHED AGAIN.
010000 FD  NORMAL-ADJUSTED-FILE
010100     RECORDING MODE IS F.
010200 01  NORMAL-ADJUSTED-RECORD.
010300     05  NR-TICKER                    PIC X(8).
010400     05  NR-DEBT-EQUITY                PIC S9(3)V9(2)
010500             SIGN IS TRAILING SEPARATE.
010600     05  NR-INT-COVERAGE               PIC S9(3)V9(2)
010700             SIGN IS TRAILING SEPARATE.
010800     05  NR-CARBON-IMPACT              PIC S9(5)V9(2)
010900             SIGN IS TRAILING SEPARATE.
011000     05  NR-EMISSIONS-TREND            PIC S9(3)
011100             SIGN IS TRAILING SEPARATE.
011200     05  NR-SOCIAL-SCORE                PIC S9(3)
011300             SIGN IS TRAILING SEPARATE.
011400     05  NR-GOV-SCORE                   PIC S9(3)
011500             SIGN IS TRAILING SEPARATE.
011600     05  NR-TOTAL-ASSETS                PIC S9(13)V9(2)
011700             SIGN IS TRAILING SEPARATE.
011800     05  NR-INDUSTRY                    PIC X(18).
011900     05  NR-HIGH-EMITTER                PIC X(01).
012000     05  NR-SCENARIO-NAME                PIC X(18).
012100     05  FILLER                          PIC X(05).
012200*    STRESS-ADJUSTED-RECORD - THE SCENARIO-UNDER-REVIEW OUTPUT OF
012300*    SCENARIO.  SAME LAYOUT AS NORMAL-ADJUSTED-RECORD, GIVEN ITS
012400*    OWN SR- PREFIX SO THE TWO CAN BOTH BE IN SCOPE AT ONCE.
012500 FD  STRESS-ADJUSTED-FILE
012600     RECORDING MODE IS F.
012700 01  STRESS-ADJUSTED-RECORD.
012800     05  SR-TICKER                    PIC X(8).
012900     05  SR-DEBT-EQUITY                PIC S9(3)V9(2)
013000             SIGN IS TRAILING SEPARATE.
013100     05  SR-INT-COVERAGE               PIC S9(3)V9(2)
013200             SIGN IS TRAILING SEPARATE.
013300     05  SR-CARBON-IMPACT              PIC S9(5)V9(2)
013400             SIGN IS TRAILING SEPARATE.
013500     05  SR-EMISSIONS-TREND            PIC S9(3)
013600             SIGN IS TRAILING SEPARATE.
013700     05  SR-SOCIAL-SCORE                PIC S9(3)
013800             SIGN IS TRAILING SEPARATE.
013900     05  SR-GOV-SCORE                   PIC S9(3)
014000             SIGN IS TRAILING SEPARATE.
014100     05  SR-TOTAL-ASSETS                PIC S9(13)V9(2)
014200             SIGN IS TRAILING SEPARATE.
014300     05  SR-INDUSTRY                    PIC X(18).
014400     05  SR-HIGH-EMITTER                PIC X(01).
014500     05  SR-SCENARIO-NAME                PIC X(18).
014600     05  FILLER                          PIC X(05).
014700*    RISK-RESULT-RECORD - THE COMPOSITE RISK SCORE, ITS HIGH/
014800*    SAFE LEVEL CALL, THE RISK-CHANGE AGAINST NORMAL, THE STRESS-
014900*    CAPITAL ESTIMATE, AND (PER WR-0862) THE SIX INDIVIDUAL
015000*    DRIVER-CONTRIBUTION CELLS SO REPORT-EXPORTER CAN DRILL DOWN
015100*    INTO WHICH DRIVER MOVED A GIVEN FIRM'S SCORE.
015200 FD  RISK-RESULT-FILE
015300     RECORDING MODE IS F.
015400 01  RISK-RESULT-RECORD.
015500     05  RR-TICKER                    PIC X(8).
015600     05  RR-INDUSTRY                    PIC X(18).
015700     05  RR-RISK-SCORE                  PIC S9(1)V9(4)
015800             SIGN IS TRAILING SEPARATE.
015900*    WR-0717 - "HIGH RISK" AT 0.40 OR ABOVE, "SAFE" BELOW IT.
016000*    SEE 2000-SCORE-STRESSED-RECORD FOR THE ACTUAL TEST.
016100     05  RR-RISK-LEVEL                  PIC X(09).
016200     05  RR-RISK-CHANGE                 PIC S9(1)V9(4)
016300             SIGN IS TRAILING SEPARATE.
016400     05  RR-CARBON-IMPACT                PIC S9(5)V9(2)
016500             SIGN IS TRAILING SEPARATE.
016600     05  RR-EMISSIONS-TREND              PIC S9(3)
016700             SIGN IS TRAILING SEPARATE.
016800     05  RR-SOCIAL-SCORE                 PIC S9(3)
016900             SIGN IS TRAILING SEPARATE.
017000     05  RR-GOV-SCORE                    PIC S9(3)
017100             SIGN IS TRAILING SEPARATE.
017200*    WR-0457 - RISK-SCORE TIMES TOTAL-ASSETS TIMES 45 PERCENT
017300*    LOSS-GIVEN-DEFAULT.  SEE 2200-COMPUTE-STRESS-CAPITAL.
017400     05  RR-STRESS-CAPITAL               PIC S9(13)V9(2)
017500             SIGN IS TRAILING SEPARATE.
017600     05  RR-HIGH-EMITTER                 PIC X(01).
017700*    SIX DRIVER CELLS, WR-0862 - EACH IS THE WEIGHTED CONTRIBUTION
017800*    OF ONE RISK DRIVER BEFORE THE SIX ARE SUMMED INTO RR-RISK-
017900*    SCORE.  WEIGHTS ARE 35/25/20/10/5/5 PERCENT RESPECTIVELY -
018000*    SEE THE RATIONALE AHEAD OF 2100-COMPUTE-DRIVER-CONTRIBUTIONS.
018100     05  RR-DEBT-IMPACT                  PIC S9(1)V9(4)
018200             SIGN IS TRAILING SEPARATE.
018300     05  RR-INTEREST-IMPACT              PIC S9(1)V9(4)
018400             SIGN IS TRAILING SEPARATE.
018500     05  RR-CARBON-SCORE                 PIC S9(1)V9(4)
018600             SIGN IS TRAILING SEPARATE.
018700     05  RR-EMTREND-IMPACT               PIC S9(1)V9(4)
018800             SIGN IS TRAILING SEPARATE.
018900     05  RR-SOCIAL-IMPACT                PIC S9(1)V9(4)
019000             SIGN IS TRAILING SEPARATE.
019100     05  RR-GOV-IMPACT                   PIC S9(1)V9(4)
019200             SIGN IS TRAILING SEPARATE.
019300     05  FILLER                          PIC X(08).
019400 WORKING-STORAGE SECTION.
019500*    WR-0912 - ADJNORM-STATUS MOVED TO THE 77 LEVEL.  A BARE
019600*    FILE-STATUS CELL WITH NO SUBORDINATE FIELDS DOES NOT NEED
019700*    THE 01-LEVEL GROUP HEADER THE REST OF THIS MEMBER CARRIES.
019800 77  WS-ADJNORM-STATUS              PIC X(02) VALUE "00".
019900     88  WS-ADJNORM-OK                        VALUE "00".
020000     88  WS-ADJNORM-EOF                       VALUE "10".
020100 01  WS-ADJSTRS-STATUS              PIC X(02) VALUE "00".
020200     88  WS-ADJSTRS-OK                        VALUE "00".
020300     88  WS-ADJSTRS-EOF                       VALUE "10".
020400 01  WS-RISKRSLT-STATUS             PIC X(02) VALUE "00".
020500     88  WS-RISKRSLT-OK                       VALUE "00".
020600 01  WS-WORK-COUNTERS.
020700     05  WS-FIRM-IDX               COMP PIC S9(4) VALUE ZERO.
020800     05  WS-FIRM-MAX               COMP PIC S9(4) VALUE +10.
020900*    ALPHA VIEW OF THE TWO COUNTERS, FOR A ONE-LINE OPERATOR
021000*    SYSOUT DUMP AT THE END OF THE RUN.
021100 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
021200                                   PIC X(08).
021300 01  WS-NORMAL-SCORE-TABLE.
021400     05  WS-NORMAL-SCORE OCCURS 10 TIMES INDEXED BY WS-NS-IDX
021500                                   PIC S9(1)V9(4).
021600*    TABLE-AS-ALPHA LETS THE SYSOUT DUMP PRINT THE WHOLE NORMAL
021700*    TABLE ON ONE LINE AFTER THE LOAD PHASE FINISHES.
021800 01  WS-NORMAL-SCORE-TABLE-ALT REDEFINES WS-NORMAL-SCORE-TABLE
021900                                   PIC X(50).
022000*    THE SIX NORMALIZED 0..1 DRIVER COMPONENTS, RECOMPUTED TWICE
022100*    PER FIRM (ONCE AGAINST THE NORMAL RECORD AT 1150, ONCE
022200*    AGAINST THE STRESS RECORD AT 2100) - SEE THE FORMULA
022300*    RATIONALE AHEAD OF EACH OF THOSE TWO PARAGRAPHS.
022400 01  WS-DRIVER-COMPONENTS.
022500     05  WS-DEBT-COMPONENT          PIC S9(1)V9(4)
022600             SIGN IS TRAILING SEPARATE.
022700     05  WS-INTEREST-COMPONENT      PIC S9(1)V9(4)
022800             SIGN IS TRAILING SEPARATE.
022900     05  WS-CARBON-COMPONENT        PIC S9(1)V9(4)
023000             SIGN IS TRAILING SEPARATE.
023100     05  WS-EMTREND-COMPONENT       PIC S9(1)V9(4)
023200             SIGN IS TRAILING SEPARATE.
023300     05  WS-SOCIAL-COMPONENT        PIC S9(1)V9(4)
023400             SIGN IS TRAILING SEPARATE.
023500     05  WS-GOV-COMPONENT           PIC S9(1)V9(4)
023600             SIGN IS TRAILING SEPARATE.
023700*    WR-0912 - THIRD OF THE THREE ALPHA-VIEW REDEFINES PROMISED
023800*    BY WR-0873; THIS ONE WAS MISSING ENTIRELY, WHICH LEFT THE
023900*    DRIVER-TRACE DISPLAY IN 2100 REFERRING TO AN UNDECLARED
024000*    DATA NAME.  SIX SIGNED 6-BYTE CELLS, 36 BYTES IN ALL.
024100 01  WS-DRIVER-COMPONENTS-ALT REDEFINES WS-DRIVER-COMPONENTS
024200                                   PIC X(36).
024300******************************************************************
024400* PROCEDURE DIVISION OVERVIEW                                    *
024500*   0000-MAIN-LINE              OPEN/CLOSE, DRIVES THE MAIN PASS  *
024600*   1000-LOAD-NORMAL-RESULTS    BUILDS THE BASELINE SCORE TABLE   *
024700*   1100-READ-NORMAL-ADJUSTED   ONE-RECORD READ OF ADJNORM        *
024800*   1150-LOAD-ONE-NORMAL-SCORE  SIX-DRIVER SCORE, TABLE ENTRY     *
024900*   1200-READ-STRESS-ADJUSTED   ONE-RECORD READ OF ADJSTRS        *
025000*   2000-SCORE-STRESSED-RECORD  PER-FIRM CONTROLLER               *
025100*   2100-COMPUTE-DRIVER-CONTRIBUTIONS  SIX WEIGHTED DRIVERS       *
025200*   2200-COMPUTE-STRESS-CAPITAL  LGD-BASED CAPITAL ESTIMATE       *
025300*   2300-COMPUTE-RISK-CHANGE    STRESS SCORE LESS NORMAL SCORE    *
025400*   9900-END-OF-JOB            OPERATOR SYSOUT, STOP RUN          *
025500******************************************************************
025600 PROCEDURE DIVISION.
025700*    STEP 1 - LOAD THE NORMAL-SCENARIO BASELINE TABLE BEFORE THE
025800*    STRESS FILE IS EVEN OPENED, PER WR-0790.
025900 0000-MAIN-LINE.
026000     PERFORM 1000-LOAD-NORMAL-RESULTS
026100     OPEN INPUT STRESS-ADJUSTED-FILE
026200     IF NOT WS-ADJSTRS-OK
026300         DISPLAY "RISKSCOR - OPEN FAILED ON ADJSTRS, STATUS "
026400             WS-ADJSTRS-STATUS
026500         STOP RUN
026600     END-IF
026700     OPEN OUTPUT RISK-RESULT-FILE
026800     IF NOT WS-RISKRSLT-OK
026900         DISPLAY "RISKSCOR - OPEN FAILED ON RISKRSLT, STATUS "
027000             WS-RISKRSLT-STATUS
027100         STOP RUN
027200     END-IF
027300*    STEP 2 - MAIN PASS, ONE SCORE PASS PER STRESS RECORD.
027400     MOVE ZERO TO WS-FIRM-IDX
027500     PERFORM 1200-READ-STRESS-ADJUSTED
027600     PERFORM 2000-SCORE-STRESSED-RECORD
027700         UNTIL WS-ADJSTRS-EOF
027800*    STEP 3 - CLOSE, OPERATOR SYSOUT.
027900     CLOSE STRESS-ADJUSTED-FILE
028000     CLOSE RISK-RESULT-FILE
028100     PERFORM 9900-END-OF-JOB.

028200*    READS ADJNORM TO EXHAUSTION, SCORING EACH RECORD AND
028300*    STORING THE RESULT BY TABLE POSITION (WS-NS-IDX), SINCE THE
028400*    TWO FILES ARE WRITTEN BY SCENARIO IN THE SAME FIRM ORDER AND
028500*    CAN THEREFORE BE MATCHED BY POSITION RATHER THAN BY KEY.
028600 1000-LOAD-NORMAL-RESULTS.
028700     OPEN INPUT NORMAL-ADJUSTED-FILE
028800     IF NOT WS-ADJNORM-OK
028900         DISPLAY "RISKSCOR - OPEN FAILED ON ADJNORM, STATUS "
029000             WS-ADJNORM-STATUS
029100         STOP RUN
029200     END-IF
029300     MOVE ZERO TO WS-NS-IDX
029400     PERFORM 1100-READ-NORMAL-ADJUSTED
029500     PERFORM 1150-LOAD-ONE-NORMAL-SCORE
029600         UNTIL WS-ADJNORM-EOF
029700     CLOSE NORMAL-ADJUSTED-FILE
029800     DISPLAY "RISKSCOR - NORMAL SCORE TABLE (ALPHA) "
029900         WS-NORMAL-SCORE-TABLE-ALT
030000     .

030100 1100-READ-NORMAL-ADJUSTED.
030200     READ NORMAL-ADJUSTED-FILE
030300         AT END
030400             SET WS-ADJNORM-EOF TO TRUE
030500     END-READ
030600     .

030700*    SIX-DRIVER COMPOSITE SCORE AGAINST THE NORMAL RECORD - SEE
030800*    THE IDENTICAL FORMULA RATIONALE AHEAD OF 2100 BELOW, WHICH
030900*    THIS PARAGRAPH DUPLICATES SO THE BASELINE TABLE IS SCORED
031000*    WITH EXACTLY THE SAME MODEL AS THE STRESS PASS.
031100 1150-LOAD-ONE-NORMAL-SCORE.
031200     SET WS-NS-IDX UP BY 1
031300*    DEBT DRIVER - DEBT/EQUITY OF 2.0 OR HIGHER MAXES OUT AT A
031400*    FULL 1.0 CONTRIBUTION; BELOW ZERO (A NET-CASH FIRM) FLOORS
031500*    AT ZERO RATHER THAN GOING NEGATIVE.
031600     COMPUTE WS-DEBT-COMPONENT ROUNDED =
031700         FUNCTION MIN(NR-DEBT-EQUITY / 2.0, 1.0)
031800     IF WS-DEBT-COMPONENT LESS 0
031900         MOVE 0 TO WS-DEBT-COMPONENT
032000     END-IF
032100*    INTEREST-COVERAGE DRIVER - INVERTED: COVERAGE OF 10.0 OR
032200*    BETTER CONTRIBUTES ZERO RISK, COVERAGE OF ZERO OR BELOW
032300*    CONTRIBUTES THE FULL 1.0, CLAMPED BOTH WAYS.
032400     COMPUTE WS-INTEREST-COMPONENT ROUNDED =
032500         1 - (NR-INT-COVERAGE / 10.0)
032600     IF WS-INTEREST-COMPONENT LESS 0
032700         MOVE 0 TO WS-INTEREST-COMPONENT
032800     END-IF
032900     IF WS-INTEREST-COMPONENT GREATER 1
033000         MOVE 1 TO WS-INTEREST-COMPONENT
033100     END-IF
033200*    CARBON DRIVER - 1000 TCO2/EURM OR MORE MAXES OUT AT 1.0,
033300*    SAME FLOOR-AT-ZERO TREATMENT AS THE DEBT DRIVER.
033400     COMPUTE WS-CARBON-COMPONENT ROUNDED =
033500         FUNCTION MIN(NR-CARBON-IMPACT / 1000.0, 1.0)
033600     IF WS-CARBON-COMPONENT LESS 0
033700         MOVE 0 TO WS-CARBON-COMPONENT
033800     END-IF
033900*    EMISSIONS-TREND, SOCIAL AND GOVERNANCE DRIVERS - ALL THREE
034000*    ARE SIMPLE LINEAR RESCALES OF AN ALREADY-BOUNDED INPUT
034100*    RANGE (-50..+50 FOR TREND, 0..100 FOR THE TWO SCORES) INTO
034200*    0..1, SO NO SEPARATE CLAMP IS NEEDED HERE - 3000-CAP-ESG-
034300*    VALUES IN SCENARIO ALREADY GUARANTEED THE INPUT IS IN RANGE.
034400     COMPUTE WS-EMTREND-COMPONENT ROUNDED =
034500         (NR-EMISSIONS-TREND + 50) / 100
034600     COMPUTE WS-SOCIAL-COMPONENT ROUNDED =
034700         (100 - NR-SOCIAL-SCORE) / 100
034800     COMPUTE WS-GOV-COMPONENT ROUNDED =
034900         (100 - NR-GOV-SCORE) / 100
035000*    COMPOSITE - THE SIX NORMALIZED COMPONENTS WEIGHTED 35/25/
035100*    20/10/5/5 PERCENT RESPECTIVELY, PER RM-91-07.  THE WEIGHTS
035200*    SUM TO 1.00 SO THE COMPOSITE STAYS WITHIN 0..1.
035300     COMPUTE WS-NORMAL-SCORE(WS-NS-IDX) ROUNDED =
035400         (WS-DEBT-COMPONENT     * 0.35)
035500       + (WS-INTEREST-COMPONENT * 0.25)
035600       + (WS-CARBON-COMPONENT   * 0.20)
035700       + (WS-EMTREND-COMPONENT  * 0.10)
035800       + (WS-SOCIAL-COMPONENT   * 0.05)
035900       + (WS-GOV-COMPONENT      * 0.05)
036000     PERFORM 1100-READ-NORMAL-ADJUSTED
036100     .

036200 1200-READ-STRESS-ADJUSTED.
036300     READ STRESS-ADJUSTED-FILE
036400         AT END
036500             SET WS-ADJSTRS-EOF TO TRUE
036600     END-READ
036700     .

036800*    PER-FIRM CONTROLLER - RUNS THE DRIVER, CAPITAL AND CHANGE
036900*    CALCULATIONS BEFORE MOVING THE DESCRIPTIVE FIELDS ACROSS AND
037000*    WRITING THE RESULT RECORD.
037100 2000-SCORE-STRESSED-RECORD.
037200     SET WS-FIRM-IDX UP BY 1
037300     PERFORM 2100-COMPUTE-DRIVER-CONTRIBUTIONS
037400     PERFORM 2200-COMPUTE-STRESS-CAPITAL
037500     PERFORM 2300-COMPUTE-RISK-CHANGE
037600     MOVE SR-TICKER           TO RR-TICKER
037700     MOVE SR-INDUSTRY         TO RR-INDUSTRY
037800     MOVE SR-CARBON-IMPACT    TO RR-CARBON-IMPACT
037900     MOVE SR-EMISSIONS-TREND  TO RR-EMISSIONS-TREND
038000     MOVE SR-SOCIAL-SCORE     TO RR-SOCIAL-SCORE
038100     MOVE SR-GOV-SCORE        TO RR-GOV-SCORE
038200     MOVE SR-HIGH-EMITTER     TO RR-HIGH-EMITTER
038300*    WR-0717 - 0.40 THRESHOLD CONFIRMED BY RISK SPEC.  RR-RISK-
038400*    SCORE WAS ALREADY COMPUTED BY 2100 ABOVE BY THE TIME THIS
038500*    TEST RUNS.
038600     IF RR-RISK-SCORE GREATER OR EQUAL 0.40
038700         MOVE "High Risk" TO RR-RISK-LEVEL
038800     ELSE
038900         MOVE "Safe     " TO RR-RISK-LEVEL
039000     END-IF
039100     WRITE RISK-RESULT-RECORD
039200     PERFORM 1200-READ-STRESS-ADJUSTED
039300     .

039400*    SAME SIX-DRIVER MODEL AS 1150 ABOVE, APPLIED TO THE STRESS
039500*    RECORD - SEE THAT PARAGRAPH FOR THE PER-DRIVER RATIONALE.
039600*    HERE THE WEIGHTED CONTRIBUTIONS ARE ALSO STORED INDIVIDUALLY
039700*    ONTO THE OUTPUT RECORD (WR-0862) RATHER THAN ONLY SUMMED,
039800*    SINCE THIS IS THE SCENARIO-UNDER-REVIEW PASS THE DRILL-DOWN
039900*    REPORT NEEDS TO EXPLAIN.
040000 2100-COMPUTE-DRIVER-CONTRIBUTIONS.
040100     COMPUTE WS-DEBT-COMPONENT ROUNDED =
040200         FUNCTION MIN(SR-DEBT-EQUITY / 2.0, 1.0)
040300     IF WS-DEBT-COMPONENT LESS 0
040400         MOVE 0 TO WS-DEBT-COMPONENT
040500     END-IF
040600     COMPUTE WS-INTEREST-COMPONENT ROUNDED =
040700         1 - (SR-INT-COVERAGE / 10.0)
040800     IF WS-INTEREST-COMPONENT LESS 0
040900         MOVE 0 TO WS-INTEREST-COMPONENT
041000     END-IF
041100     IF WS-INTEREST-COMPONENT GREATER 1
041200         MOVE 1 TO WS-INTEREST-COMPONENT
041300     END-IF
041400     COMPUTE WS-CARBON-COMPONENT ROUNDED =
041500         FUNCTION MIN(SR-CARBON-IMPACT / 1000.0, 1.0)
041600     IF WS-CARBON-COMPONENT LESS 0
041700         MOVE 0 TO WS-CARBON-COMPONENT
041800     END-IF
041900     COMPUTE WS-EMTREND-COMPONENT ROUNDED =
042000         (SR-EMISSIONS-TREND + 50) / 100
042100     COMPUTE WS-SOCIAL-COMPONENT ROUNDED =
042200         (100 - SR-SOCIAL-SCORE) / 100
042300     COMPUTE WS-GOV-COMPONENT ROUNDED =
042400         (100 - SR-GOV-SCORE) / 100
042500*    35/25/20/10/5/5 WEIGHTS, SUMMED INTO THE COMPOSITE SCORE.
042600     COMPUTE RR-DEBT-IMPACT ROUNDED     = WS-DEBT-COMPONENT     * 0.35
042700     COMPUTE RR-INTEREST-IMPACT ROUNDED = WS-INTEREST-COMPONENT * 0.25
042800     COMPUTE RR-CARBON-SCORE ROUNDED    = WS-CARBON-COMPONENT   * 0.20
042900     COMPUTE RR-EMTREND-IMPACT ROUNDED  = WS-EMTREND-COMPONENT  * 0.10
043000     COMPUTE RR-SOCIAL-IMPACT ROUNDED   = WS-SOCIAL-COMPONENT   * 0.05
043100     COMPUTE RR-GOV-IMPACT ROUNDED      = WS-GOV-COMPONENT      * 0.05
043200     COMPUTE RR-RISK-SCORE ROUNDED =
043300         RR-DEBT-IMPACT + RR-INTEREST-IMPACT + RR-CARBON-SCORE
043400       + RR-EMTREND-IMPACT + RR-SOCIAL-IMPACT + RR-GOV-IMPACT
043500*    WR-0873/WR-0912 - OPERATOR-CONTROLLED DRIVER TRACE, ON ONLY
043600*    WHEN UPSI-0 BIT 0 IS SET AT THE JCL LEVEL - NOT LEFT ON FOR
043700*    EVERY RUN SINCE IT WOULD PRODUCE ONE DISPLAY PER FIRM.
043800     IF WS-DRIVER-TRACE-ON
043900         DISPLAY "RISKSCOR - DRIVER TRACE " WS-DRIVER-COMPONENTS-ALT
044000     END-IF
044100     .

044200*    WR-0457 - STRESS-CAPITAL IS THE COMPOSITE RISK SCORE TIMES
044300*    TOTAL-ASSETS TIMES A FLAT 45 PERCENT LOSS-GIVEN-DEFAULT
044400*    FACTOR - AN ESTIMATE OF CAPITAL AT RISK UNDER THE SCENARIO,
044500*    NOT A REGULATORY CAPITAL REQUIREMENT FIGURE.
044600 2200-COMPUTE-STRESS-CAPITAL.
044700     COMPUTE RR-STRESS-CAPITAL ROUNDED =
044800         RR-RISK-SCORE * SR-TOTAL-ASSETS * 0.45
044900     .

045000*    WR-0790 - STRESS SCORE LESS THE NORMAL-SCENARIO BASELINE
045100*    SCORE FOR THE SAME TABLE POSITION.  POSITIVE MEANS THE
045200*    SCENARIO MADE THE FIRM RISKIER, NEGATIVE MEANS SAFER.
045300 2300-COMPUTE-RISK-CHANGE.
045400     COMPUTE RR-RISK-CHANGE ROUNDED =
045500         RR-RISK-SCORE - WS-NORMAL-SCORE(WS-FIRM-IDX)
045600     .

045700 9900-END-OF-JOB.
045800     DISPLAY "RISKSCOR - " WS-FIRM-IDX " FIRMS SCORED AGAINST "
045900         "THE NORMAL-SCENARIO BASELINE."
046000     DISPLAY "RISKSCOR - WORK COUNTERS (ALPHA) " WS-WORK-COUNTERS-ALT
046100     STOP RUN.
