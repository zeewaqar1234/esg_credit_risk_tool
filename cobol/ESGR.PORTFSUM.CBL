000100******************************************************************
000200* PROGRAM:   PORTFOLIO-AGGREGATOR                                *
000300* MEMBER:    ESGR.PORTFSUM                                       *
000400* PURPOSE:   READS THE SELECTED-SCENARIO RISK-RESULT FILE AND THE   *
000500*            NORMAL-SCENARIO ADJUSTED-FIRM FILE, BUILDS THE          *
000600*            PORTFOLIO KEY-METRICS BLOCK (WITH DELTAS AGAINST THE    *
000700*            NORMAL RUN) AND THE PER-INDUSTRY CONTROL-BREAK          *
000800*            SUMMARY, AND WRITES THE PORTFOLIO SUMMARY REPORT.       *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. PORTFOLIO-AGGREGATOR.
001200 AUTHOR. R. SHREENIVASAN.
001300 INSTALLATION. GRC BATCH SYSTEMS - FRANKFURT DC.
001400 DATE-WRITTEN. 09/30/1991.
001500 DATE-COMPILED.
001600 SECURITY. INTERNAL USE ONLY - GROUP RISK CONTROL.
001700******************************************************************
001800* CHANGE LOG                                                     *
001900*-----------------------------------------------------------------
002000* DATE       BY   REQUEST    DESCRIPTION                         *
002100*-----------------------------------------------------------------
002200* 09/30/91   RSH  WR-0131    ORIGINAL WRITE-UP.  KEY-METRICS BLOCK  *
002300*                            AND INDUSTRY CONTROL BREAK, PER RISK    *
002400*                            MODELLING SPEC RM-91-07.                *
002500* 03/11/92   JPK  WR-0208    NORMAL-SCENARIO DRIVER SCORE NOW        *
002600*                            RE-DERIVED HERE FROM ADJNORM DIRECTLY   *
002700*                            SO THE DELTA LINES DO NOT DEPEND ON A   *
002800*                            SECOND COPY OF RISKSCOR'S OUTPUT.       *
002900* 07/19/93   MDT  WR-0322    ALL AVERAGES ROUNDED HALF-UP TO THE     *
003000*                            REPORT DISPLAY PRECISION, PER AUDIT     *
003100*                            FINDING AF-93-22.                       *
003200* 01/05/95   RSH  WR-0459    INDUSTRY TABLE RE-SORTED IN PLACE -      *
003300*                            NO LONGER CALLS OUT TO A SEPARATE SORT  *
003400*                            STEP.                                  *
003500* 11/30/98   CAL  Y2K-0091   YEAR 2000 REVIEW - NO TWO-DIGIT YEAR    *
003600*                            FIELDS IN THIS MEMBER.  NO CHANGE       *
003700*                            REQUIRED, SIGNED OFF PER Y2K-0091.      *
003800* 03/08/99   CAL  WR-0607    SIGN-OFF COPY RETAINED FOR Y2K AUDIT.  *
003900* 06/14/01   DNT  WR-0719    HIGH-RISK THRESHOLD ON THE NORMAL        *
004000*                            RE-DERIVATION CONFIRMED AT 0.40 PER      *
004100*                            UPDATED RISK SPEC.                      *
004200* 10/02/02   DNT  WR-0792    INDUSTRY CONTROL BREAK NOW GROUPS        *
004300*                            REPEATED INDUSTRY NAMES - PREVIOUSLY    *
004400*                            EACH FIRM PRINTED ITS OWN LINE.          *
004500* 04/17/04   SAW  WR-0864    NO GRAND-TOTAL LINE BELOW THE INDUSTRY  *
004600*                            SECTION CONFIRMED PER RC-04-02.          *
004700* 05/12/04   SAW  WR-0868    TOTAL STRESS CAPITAL NOW ACCUMULATED IN  *
004800*                            A SEPARATE RAW-EURO CELL BEFORE THE      *
004900*                            EURO-MILLIONS DIVIDE - THE "-M" FIELD    *
005000*                            WAS OVERFLOWING ON THE ADD PER QA        *
005100*                            FINDING QA-04-07.                        *
005200* 05/12/04   SAW  WR-0869    KEY-METRICS PARAGRAPH NOW SKIPS ITS       *
005300*                            AVERAGE/DELTA MATH VIA GO TO WHEN EITHER  *
005400*                            FIRM COUNT IS ZERO, PER QA FINDING        *
005500*                            QA-04-08.                                *
005600* 06/03/04   SAW  WR-0875    QA-04-09 - THREE MOVES OF A 2-DECIMAL     *
005700*                            AMOUNT INTO A 0-DECIMAL EDITED FIELD      *
005800*                            WERE TRUNCATING INSTEAD OF ROUNDING -     *
005900*                            EACH NOW GOES THROUGH A WHOLE-NUMBER      *
006000*                            CELL SET BY COMPUTE ROUNDED FIRST.        *
006100*                            ADDED UPSI-0 DRIVER-TRACE SWITCH AND      *
006200*                            WIRED UP DRIVER-COMPONENTS-ALT AND        *
006300*                            RISK-ENTRY-ALT SO THE SYSOUT TRACES       *
006400*                            DESCRIBED IN THEIR COMMENTS ACTUALLY      *
006500*                            FIRE.                                    *
006600* 08/10/04   SAW  WR-0912    ADJNORM-STATUS MOVED TO THE 77 LEVEL.       *
006700*                            COMMENTARY PASS PER AF-93-22 RE-REVIEW -    *
006800*                            NO CALCULATION LOGIC CHANGED.               *
006900******************************************************************
007000*    ENVIRONMENT DIVISION - THREE FILES: THE NORMAL-SCENARIO
007100*    ADJUSTED-FIRM FILE (RE-SCORED HERE, NOT READ FROM RISKRSLT,
007200*    PER WR-0208), THE SELECTED-SCENARIO RISK-RESULT FILE, AND
007300*    THE PORTFOLIO SUMMARY REPORT OUTPUT.  UPSI-0 IS THE SAME
007400*    OPERATOR DRIVER-TRACE CONVENTION USED IN RISKSCOR/RPTEXPRT.
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 IS WS-DRIVER-TRACE-SWITCH
008000         ON STATUS IS WS-DRIVER-TRACE-ON.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    WR-0208 - READ DIRECTLY RATHER THAN TRUSTING A SECOND COPY
008400*    OF RISKSCOR'S NORMAL-SCENARIO OUTPUT TO STILL MATCH.
008500     SELECT NORMAL-ADJUSTED-FILE ASSIGN TO "ADJNORM"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-ADJNORM-STATUS.
008800*    RISKRSLT - THE SCENARIO-UNDER-REVIEW SCORING OUTPUT - DRIVES
008900*    THE MAIN TABLE LOAD AND THE INDUSTRY CONTROL BREAK.
009000     SELECT RISK-RESULT-FILE ASSIGN TO "RISKRSLT"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-RISKRSLT-STATUS.
009300*    PORTRPT - THE PORTFOLIO SUMMARY REPORT, THIS STEP'S ONLY
009400*    OUTPUT.
009500     SELECT PORTFOLIO-SUMMARY-FILE ASSIGN TO "PORTRPT"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-PORTRPT-STATUS.
009800 DATA DIVISION.
009900 FILE SECTION.
010000*    NORMAL-ADJUSTED-RECORD - SAME LAYOUT SCENARIO WRITES. READ
010100*    AND RE-SCORED AT 1000-1200 TO BUILD THE NORMAL-SCENARIO
010200*    BASELINE TOTALS USED IN THE DELTA LINES BELOW.
010300 FD  NORMAL-ADJUSTED-FILE
010400     RECORDING MODE IS F.
010500 01  NORMAL-ADJUSTED-RECORD.
010600*    KEY FIELD, USED ONLY AS A SCORING INPUT HERE - PORTFSUM
010700*    NEVER PRINTS THE INDIVIDUAL FIRM TICKER.
010800     05  NR-TICKER                    PIC X(8).
010900     05  NR-DEBT-EQUITY                PIC S9(3)V9(2)
011000             SIGN IS TRAILING SEPARATE.
011100     05  NR-INT-COVERAGE               PIC S9(3)V9(2)
011200             SIGN IS TRAILING SEPARATE.
011300     05  NR-CARBON-IMPACT              PIC S9(5)V9(2)
011400             SIGN IS TRAILING SEPARATE.
011500     05  NR-EMISSIONS-TREND            PIC S9(3)
011600             SIGN IS TRAILING SEPARATE.
011700     05  NR-SOCIAL-SCORE                PIC S9(3)
011800             SIGN IS TRAILING SEPARATE.
011900     05  NR-GOV-SCORE                   PIC S9(3)
012000             SIGN IS TRAILING SEPARATE.
012100     05  NR-TOTAL-ASSETS                PIC S9(13)V9(2)
012200             SIGN IS TRAILING SEPARATE.
012300*    NOT USED FOR THE INDUSTRY CONTROL BREAK - THAT GROUPING
012400*    COMES FROM RR-INDUSTRY IN THE SELECTED-SCENARIO FILE BELOW.
012500     05  NR-INDUSTRY                    PIC X(18).
012600     05  NR-HIGH-EMITTER                PIC X(01).
012700*    ALWAYS "NORMAL" ON THIS FILE - NOT TESTED HERE, SCENARIO
012800*    GUARANTEES IT WHEN IT WRITES ADJNORM.
012900     05  NR-SCENARIO-NAME                PIC X(18).
013000     05  FILLER                          PIC X(05).
013100*    RISK-RESULT-RECORD - SAME LAYOUT RISKSCOR WRITES. LOADED
013200*    WHOLE INTO WS-RISK-TABLE AT 2000 BEFORE THE KEY-METRICS AND
013300*    INDUSTRY CONTROL-BREAK STAGES BEGIN.
013400 FD  RISK-RESULT-FILE
013500     RECORDING MODE IS F.
013600 01  RISK-RESULT-RECORD.
013700     05  RR-TICKER                    PIC X(8).
013800     05  RR-INDUSTRY                    PIC X(18).
013900     05  RR-RISK-SCORE                  PIC S9(1)V9(4)
014000             SIGN IS TRAILING SEPARATE.
014100     05  RR-RISK-LEVEL                  PIC X(09).
014200     05  RR-RISK-CHANGE                 PIC S9(1)V9(4)
014300             SIGN IS TRAILING SEPARATE.
014400     05  RR-CARBON-IMPACT                PIC S9(5)V9(2)
014500             SIGN IS TRAILING SEPARATE.
014600     05  RR-EMISSIONS-TREND              PIC S9(3)
014700             SIGN IS TRAILING SEPARATE.
014800     05  RR-SOCIAL-SCORE                 PIC S9(3)
014900             SIGN IS TRAILING SEPARATE.
015000     05  RR-GOV-SCORE                    PIC S9(3)
015100             SIGN IS TRAILING SEPARATE.
015200     05  RR-STRESS-CAPITAL               PIC S9(13)V9(2)
015300             SIGN IS TRAILING SEPARATE.
015400     05  RR-HIGH-EMITTER                 PIC X(01).
015500     05  RR-DEBT-IMPACT                  PIC S9(1)V9(4)
015600             SIGN IS TRAILING SEPARATE.
015700     05  RR-INTEREST-IMPACT              PIC S9(1)V9(4)
015800             SIGN IS TRAILING SEPARATE.
015900     05  RR-CARBON-SCORE                 PIC S9(1)V9(4)
016000             SIGN IS TRAILING SEPARATE.
016100     05  RR-EMTREND-IMPACT               PIC S9(1)V9(4)
016200             SIGN IS TRAILING SEPARATE.
016300     05  RR-SOCIAL-IMPACT                PIC S9(1)V9(4)
016400             SIGN IS TRAILING SEPARATE.
016500     05  RR-GOV-IMPACT                   PIC S9(1)V9(4)
016600             SIGN IS TRAILING SEPARATE.
016700     05  RR-SCENARIO-NAME                 PIC X(18).
016800     05  FILLER                          PIC X(08).
016900*    ONE FLAT 80-BYTE PRINT LINE - TITLE, KEY-METRICS BLOCK, AND
017000*    PER-INDUSTRY DETAIL ROWS ARE ALL MOVED IN WHOLE BEFORE THE
017100*    WRITE.  NO GRAND-TOTAL LINE BELOW THE INDUSTRY SECTION,
017200*    CONFIRMED PER WR-0864/RC-04-02.
017300 FD  PORTFOLIO-SUMMARY-FILE
017400     RECORDING MODE IS F.
017500 01  PORTFOLIO-SUMMARY-LINE               PIC X(80).
017600 WORKING-STORAGE SECTION.
017700*    WR-0912 - ADJNORM-STATUS MOVED TO THE 77 LEVEL.  A BARE
017800*    FILE-STATUS CELL WITH NO SUBORDINATE FIELDS DOES NOT NEED
017900*    THE 01-LEVEL GROUP HEADER THE REST OF THIS MEMBER CARRIES.
018000 77  WS-ADJNORM-STATUS              PIC X(02) VALUE "00".
018100     88  WS-ADJNORM-OK                        VALUE "00".
018200     88  WS-ADJNORM-EOF                       VALUE "10".
018300 01  WS-RISKRSLT-STATUS             PIC X(02) VALUE "00".
018400     88  WS-RISKRSLT-OK                       VALUE "00".
018500     88  WS-RISKRSLT-EOF                      VALUE "10".
018600 01  WS-PORTRPT-STATUS              PIC X(02) VALUE "00".
018700     88  WS-PORTRPT-OK                        VALUE "00".
018800*    FIRM AND HIGH-RISK-FIRM COUNTS FOR BOTH SCENARIOS (NORMAL
018900*    AND SELECTED-STRESS), PLUS THE BUBBLE-SORT AND INDUSTRY-
019000*    CONTROL-BREAK WORK SUBSCRIPTS.  ALL COMP PER SHOP STANDARD.
019100 01  WS-WORK-COUNTERS.
019200     05  WS-NORMAL-FIRM-COUNT      COMP PIC S9(4) VALUE ZERO.
019300     05  WS-STRESS-FIRM-COUNT      COMP PIC S9(4) VALUE ZERO.
019400     05  WS-NORMAL-HIGH-COUNT      COMP PIC S9(4) VALUE ZERO.
019500     05  WS-STRESS-HIGH-COUNT      COMP PIC S9(4) VALUE ZERO.
019600     05  WS-OUTER-IDX              COMP PIC S9(4).
019700     05  WS-INNER-IDX              COMP PIC S9(4).
019800     05  WS-SWAP-COUNT             COMP PIC S9(4) VALUE ZERO.
019900*    GROUP-START-IDX MARKS WHERE THE CURRENT INDUSTRY GROUP
020000*    BEGAN IN THE SORTED TABLE; GROUP-FIRM-COUNT IS THAT GROUP'S
020100*    MEMBER COUNT - BOTH SET FRESH AT THE TOP OF EACH BREAK.
020200     05  WS-GROUP-START-IDX        COMP PIC S9(4).
020300     05  WS-GROUP-FIRM-COUNT       COMP PIC S9(4).
020400     05  FILLER                    PIC X(04).
020500*    ALPHA VIEW OF THE SUBSCRIPT/COUNTER BLOCK, FOR A ONE-LINE
020600*    OPERATOR SYSOUT DUMP AT THE END OF THE RUN.
020700 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
020800                                   PIC X(22).
020900*    CAPTURED FROM THE FIRST RISK-RESULT RECORD READ, SAME
021000*    CONVENTION AS RPTEXPRT'S WS-SCENARIO-TITLE.
021100 01  WS-SCENARIO-TITLE              PIC X(18) VALUE SPACES.
021200*    BUBBLE-SORT CONTINUATION SWITCH FOR THE INDUSTRY-NAME SORT
021300*    AT 3000 - SAME PATTERN AS RPTEXPRT'S RISK-SCORE SORT.
021400 01  WS-SORT-SWITCH                 PIC X(01) VALUE "Y".
021500     88  WS-MORE-SWAPS-POSSIBLE           VALUE "Y".
021600     88  WS-NO-MORE-SWAPS                 VALUE "N".
021700*    SIX NORMALIZED DRIVER COMPONENTS PLUS THE COMPOSITE NORMAL-
021800*    SCENARIO SCORE - RE-DERIVED HERE FROM ADJNORM RATHER THAN
021900*    CARRIED OVER FROM A SECOND RISKSCOR OUTPUT FILE, PER WR-0208.
022000*    SAME SIX-DRIVER WEIGHTED MODEL AS RISKSCOR - SEE THE
022100*    FORMULA RATIONALE AHEAD OF 1200-SCORE-ONE-NORMAL-FIRM BELOW.
022200 01  WS-DRIVER-COMPONENTS.
022300     05  WS-DEBT-COMPONENT          PIC S9(1)V9(4)
022400             SIGN IS TRAILING SEPARATE.
022500     05  WS-INTEREST-COMPONENT      PIC S9(1)V9(4)
022600             SIGN IS TRAILING SEPARATE.
022700     05  WS-CARBON-COMPONENT        PIC S9(1)V9(4)
022800             SIGN IS TRAILING SEPARATE.
022900     05  WS-EMTREND-COMPONENT       PIC S9(1)V9(4)
023000             SIGN IS TRAILING SEPARATE.
023100     05  WS-SOCIAL-COMPONENT        PIC S9(1)V9(4)
023200             SIGN IS TRAILING SEPARATE.
023300     05  WS-GOV-COMPONENT           PIC S9(1)V9(4)
023400             SIGN IS TRAILING SEPARATE.
023500     05  WS-NORMAL-SCORE            PIC S9(1)V9(4)
023600             SIGN IS TRAILING SEPARATE.
023700     05  FILLER                     PIC X(09).
023800*    COMPONENT-BLOCK-ALT REDEFINES THE NORMAL-SCENARIO WORKING
023900*    COMPONENTS AS ONE FLAT ALPHA STRING FOR THE DRIVER-TRACE
024000*    SYSOUT LINE ON A RISK COMMITTEE REQUEST.
024100 01  WS-DRIVER-COMPONENTS-ALT REDEFINES WS-DRIVER-COMPONENTS
024200                                   PIC X(51).
024300*    RUNNING CARBON-IMPACT TOTAL ACROSS THE NORMAL-SCENARIO
024400*    FIRMS, DIVIDED BY WS-NORMAL-FIRM-COUNT AT 2500 TO GET THE
024500*    NORMAL-SCENARIO AVERAGE USED IN THE DELTA LINE.
024600 01  WS-NORMAL-TOTALS.
024700     05  WS-NORMAL-CARBON-TOTAL     PIC S9(7)V9(2)
024800             SIGN IS TRAILING SEPARATE.
024900     05  FILLER                     PIC X(04).
025000* WR-0908 - STRESS-CAPITAL-RAW HOLDS THE UNDIVIDED EURO TOTAL ACROSS
025100* ALL TEN FIRMS (EACH FIRM CAN RUN INTO THE TENS OF BILLIONS) SO THE
025200* ADD LOOP CANNOT OVERFLOW.  THE "-M" FIELD BELOW IS DERIVED FROM IT
025300* BY DIVISION AFTER THE LOOP - IT IS NEVER ITSELF AN ACCUMULATOR.
025400 01  WS-STRESS-TOTALS.
025500     05  WS-STRESS-CARBON-TOTAL     PIC S9(7)V9(2)
025600             SIGN IS TRAILING SEPARATE.
025700     05  WS-STRESS-CAPITAL-RAW      PIC S9(14)V9(2)
025800             SIGN IS TRAILING SEPARATE.
025900     05  WS-STRESS-CAPITAL-TOTAL-M  PIC S9(9)V9(2)
026000             SIGN IS TRAILING SEPARATE.
026100     05  WS-STRESS-SCORE-TOTAL      PIC S9(3)V9(4)
026200             SIGN IS TRAILING SEPARATE.
026300     05  WS-STRESS-CHANGE-TOTAL     PIC S9(3)V9(4)
026400             SIGN IS TRAILING SEPARATE.
026500     05  FILLER                     PIC X(04).
026600*    WR-0322 - ALL AVERAGES AND THE DELTA BELOW ROUNDED HALF-UP
026700*    TO REPORT DISPLAY PRECISION AT 2500-COMPUTE-KEY-METRICS.
026800 01  WS-AVERAGES.
026900     05  WS-AVG-NORMAL-CARBON        PIC S9(5)V9(2)
027000             SIGN IS TRAILING SEPARATE.
027100     05  WS-AVG-STRESS-CARBON        PIC S9(5)V9(2)
027200             SIGN IS TRAILING SEPARATE.
027300     05  WS-DELTA-CARBON             PIC S9(5)V9(2)
027400             SIGN IS TRAILING SEPARATE.
027500     05  WS-DELTA-HIGH-COUNT         COMP PIC S9(4).
027600     05  WS-AVG-RISK-SCORE           PIC S9(1)V9(2)
027700             SIGN IS TRAILING SEPARATE.
027800     05  WS-AVG-RISK-CHANGE          PIC S9(1)V9(2)
027900             SIGN IS TRAILING SEPARATE.
028000     05  FILLER                      PIC X(04).
028100*    WR-0459 - SORTED IN PLACE BY INDUSTRY NAME AT 3000, NO
028200*    SEPARATE SORT STEP.  HOLDS ALL TEN FIRMS FROM RISKRSLT.
028300 01  WS-RISK-TABLE.
028400     05  WS-RISK-ENTRY OCCURS 10 TIMES INDEXED BY WS-RT-IDX.
028500         10  WT-TICKER                PIC X(8).
028600         10  WT-INDUSTRY                PIC X(18).
028700         10  WT-RISK-SCORE               PIC S9(1)V9(4)
028800                 SIGN IS TRAILING SEPARATE.
028900         10  WT-CARBON-IMPACT             PIC S9(5)V9(2)
029000                 SIGN IS TRAILING SEPARATE.
029100         10  WT-STRESS-CAPITAL-M          PIC S9(9)V9(2)
029200                 SIGN IS TRAILING SEPARATE.
029300         10  FILLER                        PIC X(05).
029400*    TABLE-AS-ALPHA VIEW OF ONE RISK-ENTRY ROW, SO A GIVEN FIRM'S
029500*    SLOT CAN BE EYEBALLED ON A SYSOUT DUMP DURING THE BUBBLE SORT.
029600 01  WS-RISK-ENTRY-ALT REDEFINES WS-RISK-ENTRY
029700                                   PIC X(57) OCCURS 10 TIMES.
029800 01  WS-HOLD-ENTRY.
029900     05  WH-TICKER                    PIC X(8).
030000     05  WH-INDUSTRY                    PIC X(18).
030100     05  WH-RISK-SCORE                   PIC S9(1)V9(4)
030200             SIGN IS TRAILING SEPARATE.
030300     05  WH-CARBON-IMPACT                 PIC S9(5)V9(2)
030400             SIGN IS TRAILING SEPARATE.
030500     05  WH-STRESS-CAPITAL-M              PIC S9(9)V9(2)
030600             SIGN IS TRAILING SEPARATE.
030700     05  FILLER                            PIC X(05).
030800*    WR-0792 - PER-INDUSTRY-GROUP ACCUMULATORS, RESET AT THE TOP
030900*    OF EACH CONTROL BREAK AND FILLED BY 4200-ACCUMULATE-GROUP-
031000*    MEMBER AS THE GROUP'S MEMBERS ARE WALKED.
031100 01  WS-GROUP-TOTALS.
031200     05  WS-GROUP-SCORE-TOTAL         PIC S9(3)V9(4)
031300             SIGN IS TRAILING SEPARATE.
031400     05  WS-GROUP-CARBON-TOTAL        PIC S9(7)V9(2)
031500             SIGN IS TRAILING SEPARATE.
031600     05  WS-GROUP-CAPITAL-TOTAL-M     PIC S9(9)V9(2)
031700             SIGN IS TRAILING SEPARATE.
031800     05  WS-GROUP-AVG-SCORE           PIC S9(1)V9(2)
031900             SIGN IS TRAILING SEPARATE.
032000     05  WS-GROUP-AVG-CARBON          PIC S9(5)V9(2)
032100             SIGN IS TRAILING SEPARATE.
032200     05  FILLER                       PIC X(04).
032300*    REPORT TITLE LINE - SCENARIO NAME STRING'D IN AT 4000.
032400 01  WS-TITLE-LINE.
032500     05  FILLER                        PIC X(05) VALUE SPACES.
032600     05  WS-T-TEXT                     PIC X(45) VALUE SPACES.
032700     05  FILLER                        PIC X(30) VALUE SPACES.
032800*    ONE FREE-TEXT LINE SHAPE REUSED FOR ALL FOUR KEY-METRICS
032900*    LINES - EACH IS BUILT BY ITS OWN STRING STATEMENT AT 4000.
033000 01  WS-METRIC-LINE.
033100     05  WS-M-TEXT                     PIC X(76).
033200     05  FILLER                         PIC X(04) VALUE SPACES.
033300*    WR-0792 COLUMN LAYOUT FOR THE INDUSTRY CONTROL-BREAK
033400*    SECTION - INDUSTRY NAME, AVERAGE SCORE, AVERAGE CARBON,
033500*    AND GROUP STRESS-CAPITAL TOTAL.
033600 01  WS-IND-HEADING-LINE.
033700     05  FILLER                        PIC X(01) VALUE SPACES.
033800     05  FILLER                        PIC X(20) VALUE "INDUSTRY".
033900     05  FILLER                        PIC X(12) VALUE "AVG SCORE".
034000     05  FILLER                        PIC X(14) VALUE "AVG CARBON".
034100     05  FILLER                        PIC X(14) VALUE "STR CAPITAL".
034200 01  WS-IND-DETAIL-LINE.
034300     05  WS-I-INDUSTRY                 PIC X(21).
034400     05  WS-I-AVG-SCORE                PIC Z9.99-.
034500     05  FILLER                        PIC X(07) VALUE SPACES.
034600     05  WS-I-AVG-CARBON               PIC ZZZZ9-.
034700     05  FILLER                        PIC X(05) VALUE SPACES.
034800     05  WS-I-STRCAP                   PIC X(12).
034900*    NUMERIC-EDITED WORK CELLS FOR THE FOUR KEY-METRICS STRING
035000*    STATEMENTS - NONE OF THESE ARE EVER COMPUTED INTO DIRECTLY.
035100 01  WS-EDIT-FIELDS.
035200     05  WS-E-HIGH-COUNT               PIC -(3)9.
035300     05  WS-E-DELTA-COUNT              PIC -(3)9.
035400     05  WS-E-AVG-CARBON               PIC -(4)9.99.
035500     05  WS-E-DELTA-CARBON             PIC -(4)9.99.
035600     05  WS-E-CAPITAL-M                PIC -(6)9.
035700     05  WS-E-AVG-SCORE                PIC -9.99.
035800     05  WS-E-AVG-CHANGE               PIC -9.99.
035900     05  FILLER                        PIC X(04).
036000 01  WS-STRCAP-EDIT                    PIC ----,ZZ9.
036100*    THE THREE CELLS BELOW HOLD STRESS-CAPITAL AND CARBON AMOUNTS
036200*    ROUNDED HALF-UP TO A WHOLE NUMBER BEFORE THE MOVE INTO AN
036300*    EDITED FIELD WITH NO DECIMAL POSITIONS - A MOVE BETWEEN
036400*    NUMERIC-EDITED ITEMS TRUNCATES RATHER THAN ROUNDS.
036500 01  WS-CAPITAL-TOTAL-M-WHOLE          PIC S9(9)
036600         SIGN IS TRAILING SEPARATE.
036700 01  WS-GROUP-AVG-CARBON-WHOLE         PIC S9(5)
036800         SIGN IS TRAILING SEPARATE.
036900 01  WS-GROUP-CAPITAL-M-WHOLE          PIC S9(9)
037000         SIGN IS TRAILING SEPARATE.
037100******************************************************************
037200* PROCEDURE DIVISION OVERVIEW                                    *
037300*   0000-MAIN-LINE           OPEN/CLOSE, DRIVES THE FOUR STAGES  *
037400*   1000-LOAD-NORMAL-METRICS  RE-SCORES ADJNORM FOR THE BASELINE  *
037500*   1200-SCORE-ONE-NORMAL-FIRM  SIX-DRIVER SCORE, ONE FIRM        *
037600*   2000-LOAD-RISK-RESULTS   TABLE LOAD FROM RISKRSLT             *
037700*   2500-COMPUTE-KEY-METRICS  AVERAGES AND NORMAL-VS-STRESS DELTA *
037800*   3000-SORT-BY-INDUSTRY    BUBBLE SORT, INDUSTRY NAME ASCENDING *
037900*   4000-WRITE-PORTFOLIO-SUMMARY  TITLE, METRICS, INDUSTRY ROWS   *
038000*   4100-INDUSTRY-CONTROL-BREAK  ONE GROUP, ONE DETAIL LINE       *
038100*   9900-END-OF-JOB         OPERATOR SYSOUT, STOP RUN             *
038200******************************************************************
038300 PROCEDURE DIVISION.
038400*    STEP 1 - NORMAL-SCENARIO BASELINE FIRST, THEN OPEN THE
038500*    SELECTED-SCENARIO AND REPORT FILES.
038600 0000-MAIN-LINE.
038700     PERFORM 1000-LOAD-NORMAL-METRICS
038800     OPEN INPUT RISK-RESULT-FILE
038900     IF NOT WS-RISKRSLT-OK
039000         DISPLAY "PORTFSUM - OPEN FAILED ON RISKRSLT, STATUS "
039100             WS-RISKRSLT-STATUS
039200         STOP RUN
039300     END-IF
039400     OPEN OUTPUT PORTFOLIO-SUMMARY-FILE
039500     IF NOT WS-PORTRPT-OK
039600         DISPLAY "PORTFSUM - OPEN FAILED ON PORTRPT, STATUS "
039700             WS-PORTRPT-STATUS
039800         STOP RUN
039900     END-IF
040000*    STEP 2 - LOAD THE SELECTED-SCENARIO TABLE, COMPUTE THE KEY
040100*    METRICS, SORT BY INDUSTRY, PRINT, CLOSE, SYSOUT.
040200     PERFORM 2000-LOAD-RISK-RESULTS
040300     CLOSE RISK-RESULT-FILE
040400     PERFORM 2500-COMPUTE-KEY-METRICS THRU 2500-COMPUTE-KEY-METRICS-EXIT
040500     PERFORM 3000-SORT-BY-INDUSTRY
040600     PERFORM 4000-WRITE-PORTFOLIO-SUMMARY
040700     CLOSE PORTFOLIO-SUMMARY-FILE
040800     PERFORM 9900-END-OF-JOB.

040900*    WR-0208 - RE-DERIVES THE NORMAL-SCENARIO COMPOSITE SCORE AND
041000*    HIGH-RISK COUNT DIRECTLY FROM ADJNORM RATHER THAN TRUSTING A
041100*    SECOND RISKSCOR OUTPUT FILE TO STAY IN SYNC WITH THIS ONE.
041200 1000-LOAD-NORMAL-METRICS.
041300     OPEN INPUT NORMAL-ADJUSTED-FILE
041400     IF NOT WS-ADJNORM-OK
041500         DISPLAY "PORTFSUM - OPEN FAILED ON ADJNORM, STATUS "
041600             WS-ADJNORM-STATUS
041700         STOP RUN
041800     END-IF
041900     PERFORM 1100-READ-NORMAL-ADJUSTED
042000     PERFORM 1200-SCORE-ONE-NORMAL-FIRM
042100         UNTIL WS-ADJNORM-EOF
042200     CLOSE NORMAL-ADJUSTED-FILE
042300     .

042400 1100-READ-NORMAL-ADJUSTED.
042500     READ NORMAL-ADJUSTED-FILE
042600         AT END
042700             SET WS-ADJNORM-EOF TO TRUE
042800     END-READ
042900     .

043000*    SAME SIX-DRIVER MODEL AS RISKSCOR'S 1150/2100 - DEBT,
043100*    INTEREST-COVERAGE, CARBON, EMISSIONS-TREND, SOCIAL AND
043200*    GOVERNANCE, WEIGHTED 35/25/20/10/5/5 PERCENT - SEE RISKSCOR
043300*    FOR THE FULL PER-DRIVER RATIONALE.  ALSO ACCUMULATES THE
043400*    RUNNING CARBON TOTAL AND HIGH-RISK COUNT NEEDED BY 2500.
043500 1200-SCORE-ONE-NORMAL-FIRM.
043600     ADD 1 TO WS-NORMAL-FIRM-COUNT
043700     ADD NR-CARBON-IMPACT TO WS-NORMAL-CARBON-TOTAL
043800*    DEBT/EQUITY OF 2.0 OR HIGHER CLAMPS TO THE MAXIMUM DRIVER
043900*    VALUE OF 1 - A FIRM TWICE AS LEVERED AS ITS EQUITY IS
044000*    TREATED AS FULLY RISKY ON THIS DRIVER, NOT MORE SO.
044100     COMPUTE WS-DEBT-COMPONENT ROUNDED =
044200         NR-DEBT-EQUITY / 2.0
044300     IF WS-DEBT-COMPONENT LESS 0
044400         MOVE 0 TO WS-DEBT-COMPONENT
044500     END-IF
044600     IF WS-DEBT-COMPONENT GREATER 1
044700         MOVE 1 TO WS-DEBT-COMPONENT
044800     END-IF
044900*    INVERTED - COVERAGE OF 10.0 OR BETTER DRIVES THE COMPONENT
045000*    TO ZERO RISK; COVERAGE OF ZERO DRIVES IT TO FULL RISK.
045100     COMPUTE WS-INTEREST-COMPONENT ROUNDED =
045200         1 - (NR-INT-COVERAGE / 10.0)
045300     IF WS-INTEREST-COMPONENT LESS 0
045400         MOVE 0 TO WS-INTEREST-COMPONENT
045500     END-IF
045600     IF WS-INTEREST-COMPONENT GREATER 1
045700         MOVE 1 TO WS-INTEREST-COMPONENT
045800     END-IF
045900*    1000 TONNES CO2 PER EUR MILLION OF REVENUE IS TREATED AS THE
046000*    FULL-RISK CEILING FOR THE CARBON DRIVER.
046100     COMPUTE WS-CARBON-COMPONENT ROUNDED =
046200         NR-CARBON-IMPACT / 1000.0
046300     IF WS-CARBON-COMPONENT LESS 0
046400         MOVE 0 TO WS-CARBON-COMPONENT
046500     END-IF
046600     IF WS-CARBON-COMPONENT GREATER 1
046700         MOVE 1 TO WS-CARBON-COMPONENT
046800     END-IF
046900*    EMISSIONS-TREND RUNS -50 TO +50 PERCENT AND RESCALES LINEARLY
047000*    TO 0..1; SOCIAL AND GOVERNANCE RUN 0..100 AND ARE INVERTED
047100*    SO A HIGHER SCORE (BETTER) PRODUCES A LOWER RISK CONTRIBUTION.
047200     COMPUTE WS-EMTREND-COMPONENT ROUNDED =
047300         (NR-EMISSIONS-TREND + 50) / 100
047400     COMPUTE WS-SOCIAL-COMPONENT ROUNDED =
047500         (100 - NR-SOCIAL-SCORE) / 100
047600     COMPUTE WS-GOV-COMPONENT ROUNDED =
047700         (100 - NR-GOV-SCORE) / 100
047800*    COMPOSITE - SIX DRIVERS WEIGHTED 35/25/20/10/5/5 PERCENT,
047900*    WEIGHTS SUM TO 1.00 AND THE RESULT IS A RISK SCORE IN 0..1.
048000     COMPUTE WS-NORMAL-SCORE ROUNDED =
048100         (WS-DEBT-COMPONENT     * 0.35)
048200       + (WS-INTEREST-COMPONENT * 0.25)
048300       + (WS-CARBON-COMPONENT   * 0.20)
048400       + (WS-EMTREND-COMPONENT  * 0.10)
048500       + (WS-SOCIAL-COMPONENT   * 0.05)
048600       + (WS-GOV-COMPONENT      * 0.05)
048700*    WR-0719 - 0.40 THRESHOLD, SAME AS RISKSCOR'S STRESS-SIDE
048800*    TEST, CONFIRMED AGAINST THE SAME RISK SPEC.
048900     IF WS-NORMAL-SCORE GREATER OR EQUAL 0.40
049000         ADD 1 TO WS-NORMAL-HIGH-COUNT
049100     END-IF
049200     IF WS-DRIVER-TRACE-ON
049300         DISPLAY "PORTFSUM - DRIVER TRACE " WS-DRIVER-COMPONENTS-ALT
049400     END-IF
049500     PERFORM 1100-READ-NORMAL-ADJUSTED
049600     .

049700*    LOADS ALL RISKRSLT RECORDS INTO WS-RISK-TABLE BY POSITION -
049800*    SEE 2200 BELOW FOR THE RUNNING-TOTAL ACCUMULATION.
049900 2000-LOAD-RISK-RESULTS.
050000     PERFORM 2100-READ-RISK-RESULT
050100     PERFORM 2200-STORE-ONE-RESULT
050200         UNTIL WS-RISKRSLT-EOF
050300     .

050400 2100-READ-RISK-RESULT.
050500     READ RISK-RESULT-FILE
050600         AT END
050700             SET WS-RISKRSLT-EOF TO TRUE
050800     END-READ
050900     .

051000*    ONE PASS DOES DOUBLE DUTY: ACCUMULATES THE RUNNING TOTALS
051100*    2500 WILL AVERAGE, AND LOADS THE SAME RECORD INTO THE TABLE
051200*    3000 WILL SORT BY INDUSTRY.
051300 2200-STORE-ONE-RESULT.
051400     ADD 1 TO WS-STRESS-FIRM-COUNT
051500     IF WS-STRESS-FIRM-COUNT EQUAL 1
051600         MOVE RR-SCENARIO-NAME TO WS-SCENARIO-TITLE
051700     END-IF
051800     IF RR-RISK-LEVEL EQUAL "High Risk"
051900         ADD 1 TO WS-STRESS-HIGH-COUNT
052000     END-IF
052100     ADD RR-CARBON-IMPACT   TO WS-STRESS-CARBON-TOTAL
052200     ADD RR-STRESS-CAPITAL  TO WS-STRESS-CAPITAL-RAW
052300     ADD RR-RISK-SCORE      TO WS-STRESS-SCORE-TOTAL
052400     ADD RR-RISK-CHANGE     TO WS-STRESS-CHANGE-TOTAL
052500     SET WS-RT-IDX TO WS-STRESS-FIRM-COUNT
052600     MOVE RR-TICKER          TO WT-TICKER(WS-RT-IDX)
052700     MOVE RR-INDUSTRY        TO WT-INDUSTRY(WS-RT-IDX)
052800     MOVE RR-RISK-SCORE      TO WT-RISK-SCORE(WS-RT-IDX)
052900     MOVE RR-CARBON-IMPACT   TO WT-CARBON-IMPACT(WS-RT-IDX)
053000     COMPUTE WT-STRESS-CAPITAL-M(WS-RT-IDX) ROUNDED =
053100         RR-STRESS-CAPITAL / 1000000
053200     PERFORM 2100-READ-RISK-RESULT
053300     .

053400* WR-0869 - AN EMPTY STRESS SELECTION (NO FIRMS LOADED FROM RISKRSLT)
053500* WOULD DIVIDE BY ZERO ON EVERY AVERAGE BELOW - BRANCH STRAIGHT TO
053600* THE EXIT PARAGRAPH RATHER THAN LET THE RUN ABEND ON A SIZE ERROR.
053700*    EVERYTHING BELOW IS A NORMAL-VS-SELECTED-SCENARIO DELTA -
053800*    CARBON, HIGH-RISK COUNT, SCORE AND STRESS-CAPITAL EACH GET
053900*    THEIR OWN AVERAGE/TOTAL PAIR AND A SIGNED DIFFERENCE CELL.
054000 2500-COMPUTE-KEY-METRICS.
054100     IF WS-STRESS-FIRM-COUNT EQUAL ZERO
054200             OR WS-NORMAL-FIRM-COUNT EQUAL ZERO
054300         GO TO 2500-COMPUTE-KEY-METRICS-EXIT
054400     END-IF
054500*    WR-0322 - CARBON AVERAGES AND THE DELTA ROUNDED HALF-UP.
054600     COMPUTE WS-AVG-NORMAL-CARBON ROUNDED =
054700         WS-NORMAL-CARBON-TOTAL / WS-NORMAL-FIRM-COUNT
054800     COMPUTE WS-AVG-STRESS-CARBON ROUNDED =
054900         WS-STRESS-CARBON-TOTAL / WS-STRESS-FIRM-COUNT
055000     COMPUTE WS-DELTA-CARBON ROUNDED =
055100         WS-AVG-STRESS-CARBON - WS-AVG-NORMAL-CARBON
055200*    HIGH-RISK COUNT DELTA IS A PLAIN INTEGER DIFFERENCE - NO
055300*    ROUNDING NEEDED, BOTH SIDES ARE WHOLE COUNTS.
055400     COMPUTE WS-DELTA-HIGH-COUNT =
055500         WS-STRESS-HIGH-COUNT - WS-NORMAL-HIGH-COUNT
055600     COMPUTE WS-AVG-RISK-SCORE ROUNDED =
055700         WS-STRESS-SCORE-TOTAL / WS-STRESS-FIRM-COUNT
055800     COMPUTE WS-AVG-RISK-CHANGE ROUNDED =
055900         WS-STRESS-CHANGE-TOTAL / WS-STRESS-FIRM-COUNT
056000     COMPUTE WS-STRESS-CAPITAL-TOTAL-M ROUNDED =
056100         WS-STRESS-CAPITAL-RAW / 1000000
056200     .
056300 2500-COMPUTE-KEY-METRICS-EXIT.
056400     EXIT.

056500*    WR-0459 - IN-PLACE ASCENDING BUBBLE SORT ON INDUSTRY NAME,
056600*    SAME SWAP-COUNTING CONTINUATION PATTERN AS RPTEXPRT'S
056700*    RISK-SCORE SORT, SO REPEATED INDUSTRIES END UP ADJACENT FOR
056800*    4100'S CONTROL BREAK.
056900 3000-SORT-BY-INDUSTRY.
057000     SET WS-MORE-SWAPS-POSSIBLE TO TRUE
057100     PERFORM 3100-BUBBLE-PASS
057200         UNTIL WS-NO-MORE-SWAPS
057300     .

057400 3100-BUBBLE-PASS.
057500     MOVE ZERO TO WS-SWAP-COUNT
057600     SET WS-OUTER-IDX TO 1
057700     PERFORM 3200-COMPARE-ADJACENT
057800         VARYING WS-OUTER-IDX FROM 1 BY 1
057900         UNTIL WS-OUTER-IDX GREATER THAN WS-STRESS-FIRM-COUNT - 1
058000     IF WS-SWAP-COUNT EQUAL ZERO
058100         SET WS-NO-MORE-SWAPS TO TRUE
058200     END-IF
058300     .

058400*    ASCENDING COMPARE - SWAPS WHEN THE LEFT ENTRY'S INDUSTRY
058500*    NAME SORTS AFTER THE RIGHT'S, UNLIKE RPTEXPRT'S DESCENDING
058600*    SCORE COMPARE.
058700 3200-COMPARE-ADJACENT.
058800     SET WS-INNER-IDX TO WS-OUTER-IDX
058900     IF WT-INDUSTRY(WS-INNER-IDX)
059000             GREATER THAN WT-INDUSTRY(WS-INNER-IDX + 1)
059100         PERFORM 3300-SWAP-ENTRIES
059200         ADD 1 TO WS-SWAP-COUNT
059300     END-IF
059400     .

059500*    THREE-MOVE SWAP THROUGH WS-HOLD-ENTRY, SAME PATTERN AS
059600*    RPTEXPRT - GATED TRACE DISPLAY, THEN THE SWAP ITSELF.
059700 3300-SWAP-ENTRIES.
059800     IF WS-DRIVER-TRACE-ON
059900         DISPLAY "PORTFSUM - SWAP TRACE " WS-RISK-ENTRY-ALT(WS-INNER-IDX)
060000             " WITH " WS-RISK-ENTRY-ALT(WS-INNER-IDX + 1)
060100     END-IF
060200     MOVE WS-RISK-ENTRY(WS-INNER-IDX)     TO WS-HOLD-ENTRY
060300     MOVE WS-RISK-ENTRY(WS-INNER-IDX + 1) TO WS-RISK-ENTRY(WS-INNER-IDX)
060400     MOVE WS-HOLD-ENTRY                   TO
060500             WS-RISK-ENTRY(WS-INNER-IDX + 1)
060600     .

060700*    TITLE, BLANK, FOUR KEY-METRICS LINES (HIGH-RISK COUNT,
060800*    AVERAGE CARBON, TOTAL STRESS CAPITAL, AVERAGE RISK SCORE -
060900*    EACH WITH ITS DELTA-VS-NORMAL WHERE ONE APPLIES), BLANK,
061000*    INDUSTRY HEADING, THEN ONE DETAIL LINE PER INDUSTRY GROUP.
061100*    NO GRAND-TOTAL LINE - WR-0864 CONFIRMED THAT STAYS OUT.
061200 4000-WRITE-PORTFOLIO-SUMMARY.
061300     MOVE SPACES TO WS-TITLE-LINE
061400     STRING "PORTFOLIO SUMMARY - " WS-SCENARIO-TITLE
061500         DELIMITED BY SIZE INTO WS-T-TEXT
061600     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-TITLE-LINE
061700     MOVE SPACES TO PORTFOLIO-SUMMARY-LINE
061800     WRITE PORTFOLIO-SUMMARY-LINE
061900     MOVE WS-STRESS-HIGH-COUNT TO WS-E-HIGH-COUNT
062000     MOVE WS-DELTA-HIGH-COUNT  TO WS-E-DELTA-COUNT
062100     STRING "HIGH RISK FIRMS: " WS-E-HIGH-COUNT
062200         "  (DELTA VS NORMAL " WS-E-DELTA-COUNT ")"
062300         DELIMITED BY SIZE INTO WS-M-TEXT
062400     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-METRIC-LINE
062500     MOVE WS-AVG-STRESS-CARBON TO WS-E-AVG-CARBON
062600     MOVE WS-DELTA-CARBON      TO WS-E-DELTA-CARBON
062700     STRING "AVG CARBON IMPACT: " WS-E-AVG-CARBON
062800         "  (DELTA VS NORMAL " WS-E-DELTA-CARBON ")"
062900         DELIMITED BY SIZE INTO WS-M-TEXT
063000     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-METRIC-LINE
063100     COMPUTE WS-CAPITAL-TOTAL-M-WHOLE ROUNDED = WS-STRESS-CAPITAL-TOTAL-M
063200     MOVE WS-CAPITAL-TOTAL-M-WHOLE TO WS-E-CAPITAL-M
063300     STRING "TOTAL STRESS CAPITAL: EUR " WS-E-CAPITAL-M "M"
063400         DELIMITED BY SIZE INTO WS-M-TEXT
063500     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-METRIC-LINE
063600     MOVE WS-AVG-RISK-SCORE  TO WS-E-AVG-SCORE
063700     MOVE WS-AVG-RISK-CHANGE TO WS-E-AVG-CHANGE
063800     STRING "AVG RISK SCORE: " WS-E-AVG-SCORE
063900         "  (AVG RISK CHANGE " WS-E-AVG-CHANGE ")"
064000         DELIMITED BY SIZE INTO WS-M-TEXT
064100     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-METRIC-LINE
064200     MOVE SPACES TO PORTFOLIO-SUMMARY-LINE
064300     WRITE PORTFOLIO-SUMMARY-LINE
064400     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-IND-HEADING-LINE
064500     SET WS-RT-IDX TO 1
064600     PERFORM 4100-INDUSTRY-CONTROL-BREAK
064700         UNTIL WS-RT-IDX GREATER THAN WS-STRESS-FIRM-COUNT
064800     .

064900*    WR-0792 - ONE CONTROL BREAK PER DISTINCT INDUSTRY NAME IN
065000*    THE SORTED TABLE.  ACCUMULATES THE GROUP, AVERAGES IT, THEN
065100*    PRINTS ONE DETAIL LINE BEFORE MOVING TO THE NEXT GROUP.
065200 4100-INDUSTRY-CONTROL-BREAK.
065300     SET WS-GROUP-START-IDX TO WS-RT-IDX
065400     MOVE ZERO TO WS-GROUP-FIRM-COUNT
065500     MOVE ZERO TO WS-GROUP-SCORE-TOTAL
065600     MOVE ZERO TO WS-GROUP-CARBON-TOTAL
065700     MOVE ZERO TO WS-GROUP-CAPITAL-TOTAL-M
065800     PERFORM 4200-ACCUMULATE-GROUP-MEMBER
065900         UNTIL WS-RT-IDX GREATER THAN WS-STRESS-FIRM-COUNT
066000         OR WT-INDUSTRY(WS-RT-IDX) NOT EQUAL
066100             WT-INDUSTRY(WS-GROUP-START-IDX)
066200     COMPUTE WS-GROUP-AVG-SCORE ROUNDED =
066300         WS-GROUP-SCORE-TOTAL / WS-GROUP-FIRM-COUNT
066400     COMPUTE WS-GROUP-AVG-CARBON ROUNDED =
066500         WS-GROUP-CARBON-TOTAL / WS-GROUP-FIRM-COUNT
066600     MOVE WT-INDUSTRY(WS-GROUP-START-IDX) TO WS-I-INDUSTRY
066700     MOVE WS-GROUP-AVG-SCORE               TO WS-I-AVG-SCORE
066800     COMPUTE WS-GROUP-AVG-CARBON-WHOLE ROUNDED = WS-GROUP-AVG-CARBON
066900     MOVE WS-GROUP-AVG-CARBON-WHOLE        TO WS-I-AVG-CARBON
067000     COMPUTE WS-GROUP-CAPITAL-M-WHOLE ROUNDED = WS-GROUP-CAPITAL-TOTAL-M
067100     MOVE WS-GROUP-CAPITAL-M-WHOLE TO WS-STRCAP-EDIT
067200     STRING "EUR" WS-STRCAP-EDIT DELIMITED BY SIZE "M"
067300         DELIMITED BY SIZE INTO WS-I-STRCAP
067400     WRITE PORTFOLIO-SUMMARY-LINE FROM WS-IND-DETAIL-LINE
067500     .

067600*    ONE TABLE ROW INTO THE CURRENT GROUP'S RUNNING TOTALS,
067700*    THEN ADVANCE - CALLED REPEATEDLY BY 4100 UNTIL THE INDUSTRY
067800*    NAME CHANGES OR THE TABLE ENDS.
067900 4200-ACCUMULATE-GROUP-MEMBER.
068000     ADD 1 TO WS-GROUP-FIRM-COUNT
068100     ADD WT-RISK-SCORE(WS-RT-IDX)      TO WS-GROUP-SCORE-TOTAL
068200     ADD WT-CARBON-IMPACT(WS-RT-IDX)   TO WS-GROUP-CARBON-TOTAL
068300     ADD WT-STRESS-CAPITAL-M(WS-RT-IDX) TO WS-GROUP-CAPITAL-TOTAL-M
068400     SET WS-RT-IDX UP BY 1
068500     .

068600*    OPERATOR SYSOUT - FIRM COUNT AND SCENARIO NAME ONLY; SEE
068700*    THE WORK-COUNTERS-ALT DUMP CONVENTION IN THE OTHER MEMBERS
068800*    FOR A MORE DETAILED TRACE IF ONE IS EVER NEEDED HERE.
068900 9900-END-OF-JOB.
069000     DISPLAY "PORTFSUM - " WS-STRESS-FIRM-COUNT " FIRMS SUMMARISED "
069100         "FOR SCENARIO " WS-SCENARIO-TITLE
069200     STOP RUN.
